000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61M002.
000400 AUTHOR.        G.CONTI.
000500 INSTALLATION.  REGISTRO NAVALE ITALIANO - ELAB. DATI.
000600 DATE-WRITTEN.  05/12/91.
000700 DATE-COMPILED.
000800 SECURITY.      INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* X61M002
001100* **++ MID-LOOKUP - ricerca del codice MID (Maritime
001200* **++ Identification Digits) nella tabella nazioni compilata.
001300* **++ Richiamato da X61M001 per la classificazione dei MMSI.
001400*----------------------------------------------------------------
001500*    CHANGE LOG
001600*    ----------
001700* 05/12/91 GC  RQ0091  PRIMA STESURA - TABELLA IMO/MID PROVVISORIA
001800* 18/12/91 GC  RQ0091  AGGIUNTE VOCI MID AREA MEDITERRANEO
001900* 09/01/92 GC  RQ0104  AGGIUNTE VOCI MID AMERICA CENTRALE
002000* 14/03/92 LR  RQ0118  RICERCA CONVERTITA A INDEXED BY
002100* 22/07/92 GC  RQ0140  ALLINEATA TABELLA A CIRCOLARE IMO MSC/N.68
002200* 11/11/93 GC  RQ0201  AGGIUNTE VOCI MID EX-URSS E BALCANI
002300* 03/02/94 LR  RQ0214  AGGIUNTO CONTATORE WS-NOT-FOUND-CTR
002400* 19/09/95 GC  RQ0255  ALLINEATA TABELLA A REVISIONE ITU 1995
002500* 27/06/96 LR  RQ0270  CORRETTO CODICE 453 DA TAIWAN A MACAO
002600* 15/01/97 GC  RQ0288  AGGIUNTI CODICI STATI EX-JUGOSLAVIA
002700* 30/09/98 SM  RQ0301  RIESAME Y2K - NESSUN CAMPO DATA IN QUESTO
002800*                      PROGRAMMA, SOLO VERIFICATO IL COMPILATO
002900* 14/12/98 SM  RQ0301  CHIUSURA VERIFICA Y2K - OK SENZA MODIFICHE
003000* 08/03/00 LR  RQ0330  AGGIUNTI CODICI TIMOR EST E MONTENEGRO
003100* 21/05/03 GC  RQ0360  RIVISTA IN VISTA DELLA REVISIONE MID 2003
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400*
004500 WORKING-STORAGE SECTION.
004600 01  WK-LITERALS.
004700     03  PGM-NAME                 PIC X(08) VALUE 'X61M002'.
004800     03  FILLER                   PIC X(04).
004900*
005000 01  WS-COUNTERS.
005100     03  WS-ENTRY-COUNT           PIC 9(03) COMP VALUE 287.
005200     03  WS-NOT-FOUND-CTR         PIC 9(05) COMP VALUE ZERO.
005300     03  FILLER                   PIC X(02).
005400*
005500 01  WS-SEARCH-KEY-AREA.
005600     03  WS-SEARCH-KEY            PIC 9(03).
005700 01  WS-SEARCH-KEY-ALPHA REDEFINES WS-SEARCH-KEY-AREA
005800                              PIC X(03).
005900*
006000 01  WS-LAST-ENTRY-AREA           PIC X(43) VALUE SPACES.
006100 01  WS-LAST-ENTRY-VIEW REDEFINES WS-LAST-ENTRY-AREA.
006200     03  WS-LAST-CODE             PIC 9(03).
006300     03  WS-LAST-COUNTRY          PIC X(40).
006400*
006500* **++ MID country table (compiled in - see cpy-X61MIDT.cpy)
006600 COPY X61MIDT.
006700*
006800 LINKAGE SECTION.
006900 COPY X61MIDP.
007000*
007100 PROCEDURE DIVISION USING MID-LOOKUP-AREA.
007200*
007300 0000-MAIN-CONTROL.
007400     MOVE MIDLK-CODE                    TO WS-SEARCH-KEY
007500     MOVE SPACES                        TO MIDLK-COUNTRY
007600     SET MIDLK-NOT-FOUND                TO TRUE
007700
007800     PERFORM 0100-SCAN-MID-TABLE THRU 0100-SCAN-MID-TABLE-EXIT
007900        VARYING MID-TAB-IDX FROM 1 BY 1
008000        UNTIL MID-TAB-IDX > WS-ENTRY-COUNT
008100           OR MID-TAB-CODE (MID-TAB-IDX) = WS-SEARCH-KEY.
008200
008300     PERFORM 0200-SET-LOOKUP-RESULT
008400        THRU 0200-SET-LOOKUP-RESULT-EXIT.
008500
008600     GOBACK.
008700*
008800* 14/03/92 LR RQ0118 - ricerca sequenziale su tabella indicizzata
008900 0100-SCAN-MID-TABLE.
009000     CONTINUE.
009100 0100-SCAN-MID-TABLE-EXIT.
009200     EXIT.
009300*
009400* 03/02/94 LR RQ0214 - contatore mancate corrispondenze aggiunto
009500 0200-SET-LOOKUP-RESULT.
009600     IF MID-TAB-IDX NOT > WS-ENTRY-COUNT
009700        MOVE MID-TAB-COUNTRY (MID-TAB-IDX) TO MIDLK-COUNTRY
009800        MOVE MID-TAB-ENTRY (MID-TAB-IDX)   TO WS-LAST-ENTRY-AREA
009900        SET MIDLK-FOUND                    TO TRUE
010000     ELSE
010100        ADD 1                              TO WS-NOT-FOUND-CTR
010200     END-IF.
010300 0200-SET-LOOKUP-RESULT-EXIT.
010400     EXIT.
