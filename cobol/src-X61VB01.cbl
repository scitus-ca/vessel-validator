000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61VB01.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  REGISTRO NAVALE ITALIANO - ELAB. DATI.
000600 DATE-WRITTEN.  22/07/91.
000700 DATE-COMPILED.
000800 SECURITY.      INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* X61VB01
001100* **++ VESSEL-BATCH - lettura del file richieste identificativi
001200* **++ nave (MMSI/IMO), richiamo di X61M001/X61I001 per record,
001300* **++ scrittura del file risultati e del tabulato di validazione
001400* **++ con riepilogo per tipologia e complessivo.
001500*----------------------------------------------------------------
001600*    CHANGE LOG
001700*    ----------
001800* 22/07/91 AL  RQ0095  PRIMA STESURA - SOLO RAMO MMSI
001900* 30/09/91 AL  RQ0102  AGGIUNTO RAMO IMO E TABULATO A COLONNE
002000* 14/03/92 LR  RQ0118  CICLO DI LETTURA CONVERTITO A PERFORM-THRU
002100* 05/06/92 GC  RQ0135  AGGIUNTO RIEPILOGO PER TIPOLOGIA E TOTALE
002200* 12/12/92 AL  RQ0155  AGGIUNTA GESTIONE KIND RICHIESTA NON VALIDO
002300* 30/09/98 SM  RQ0301  RIESAME Y2K - NESSUN CAMPO DATA IN QUESTO
002400*                      PROGRAMMA, SOLO VERIFICATO IL COMPILATO
002500* 14/12/98 SM  RQ0301  CHIUSURA VERIFICA Y2K - OK SENZA MODIFICHE
002600* 21/05/03 AL  RQ0360  RIVISTA IN VISTA DELLA REVISIONE MID 2003
002700*----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.    IBM-370.
003100 OBJECT-COMPUTER.    IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT VAL-REQUESTS         ASSIGN TO VALREQ
003700                                  FILE STATUS VRQ-FS.
003800     SELECT VAL-RESULTS          ASSIGN TO VALRES
003900                                  FILE STATUS VRS-FS.
004000     SELECT VAL-REPORT           ASSIGN TO VALRPT
004100                                  FILE STATUS VRP-FS.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  VAL-REQUESTS                RECORDING F.
004600 COPY X61VREQ.
004700*
004800 FD  VAL-RESULTS                 RECORDING F.
004900 COPY X61VRES.
005000*
005100 FD  VAL-REPORT                  RECORDING F.
005200 01  VR-PRINT-REC                PIC X(132).
005300*
005400 WORKING-STORAGE SECTION.
005500 01  WK-LITERALS.
005600     03  PGM-NAME                 PIC X(08) VALUE 'X61VB01'.
005700     03  WK-SUBPGM-MMSI           PIC X(08) VALUE 'X61M001'.
005800     03  WK-SUBPGM-IMO            PIC X(08) VALUE 'X61I001'.
005900     03  FILLER                   PIC X(04).
006000*
006100 01  WS-FILE-STATUSES.
006200     03  VRQ-FS                   PIC X(02).
006300         88  VRQ-OK                   VALUE '00'.
006400         88  VRQ-EOF                  VALUE '10'.
006500     03  VRS-FS                   PIC X(02).
006600         88  VRS-OK                   VALUE '00'.
006700     03  VRP-FS                   PIC X(02).
006800         88  VRP-OK                   VALUE '00'.
006900     03  FILLER                   PIC X(02).
007000* 14/03/92 LR RQ0118 - vista unica per DISPLAY diagnostico
007100 01  WS-FILE-STATUSES-VIEW REDEFINES WS-FILE-STATUSES.
007200     03  WS-ALL-FS-ALPHA          PIC X(08).
007300*
007400 01  WS-COUNTERS.
007500     03  WS-MMSI-TOTAL            PIC 9(05) COMP VALUE ZERO.
007600     03  WS-MMSI-VALID            PIC 9(05) COMP VALUE ZERO.
007700     03  WS-MMSI-INVALID          PIC 9(05) COMP VALUE ZERO.
007800     03  WS-IMO-TOTAL             PIC 9(05) COMP VALUE ZERO.
007900     03  WS-IMO-VALID             PIC 9(05) COMP VALUE ZERO.
008000     03  WS-IMO-INVALID           PIC 9(05) COMP VALUE ZERO.
008100     03  WS-ALL-TOTAL             PIC 9(05) COMP VALUE ZERO.
008200     03  WS-ALL-VALID             PIC 9(05) COMP VALUE ZERO.
008300     03  WS-ALL-INVALID           PIC 9(05) COMP VALUE ZERO.
008400     03  FILLER                   PIC X(02).
008500*
008600* 12/12/92 AL RQ0155 - kind salvato per messaggio diagnostico
008700 01  WS-KIND-SAVE-AREA.
008800     03  WS-KIND-SAVE             PIC X(01) VALUE SPACE.
008900 01  WS-KIND-SAVE-NUMERIC-VIEW REDEFINES WS-KIND-SAVE-AREA.
009000     03  WS-KIND-SAVE-NUM         PIC 9(01).
009100*
009200 01  WS-RATE-CALC-GROUP.
009300     03  WS-RATE-IN-VALID         PIC 9(05) COMP VALUE ZERO.
009400     03  WS-RATE-IN-TOTAL         PIC 9(05) COMP VALUE ZERO.
009500     03  WS-RATE-OUT              PIC 9(03)V9(01) VALUE ZERO.
009600     03  FILLER                   PIC X(04).
009700*
009800* 05/06/92 GC RQ0135 - aree riepilogo MMSI/IMO/complessivo
009900 COPY X61VSUM REPLACING ==VAL-SUMMARY-RECORD==
010000                     BY ==WS-MMSI-SUMMARY==
010100                        ==VS-== BY ==WM-==.
010200 COPY X61VSUM REPLACING ==VAL-SUMMARY-RECORD==
010300                     BY ==WS-IMO-SUMMARY==
010400                        ==VS-== BY ==WI-==.
010500 COPY X61VSUM REPLACING ==VAL-SUMMARY-RECORD==
010600                     BY ==WS-ALL-SUMMARY==
010700                        ==VS-== BY ==WA-==.
010800*
010900 01  WS-RPT-TITLE.
011000     03  FILLER                   PIC X(38) VALUE SPACES.
011100     03  FILLER                   PIC X(56) VALUE
011200         'REGISTRO NAVALE ITALIANO - REPORT VALIDAZIONE ID NAVI'.
011300     03  FILLER                   PIC X(38) VALUE SPACES.
011400*
011500 01  WS-RPT-COLHDR.
011600     03  FILLER                   PIC X(01) VALUE 'K'.
011700     03  FILLER                   PIC X(01) VALUE SPACE.
011800     03  FILLER                   PIC X(15) VALUE 'INPUT VALUE'.
011900     03  FILLER                   PIC X(01) VALUE SPACE.
012000     03  FILLER                   PIC X(01) VALUE 'V'.
012100     03  FILLER                   PIC X(01) VALUE SPACE.
012200     03  FILLER                   PIC X(10) VALUE 'NORMALIZED'.
012300     03  FILLER                   PIC X(01) VALUE SPACE.
012400     03  FILLER                   PIC X(26) VALUE 'DETECTED TYPE'.
012500     03  FILLER                   PIC X(01) VALUE SPACE.
012600     03  FILLER                   PIC X(03) VALUE 'MID'.
012700     03  FILLER                   PIC X(01) VALUE SPACE.
012800     03  FILLER                   PIC X(20) VALUE 'COUNTRY'.
012900     03  FILLER                   PIC X(01) VALUE SPACE.
013000     03  FILLER                   PIC X(11) VALUE 'ERA'.
013100     03  FILLER                   PIC X(01) VALUE SPACE.
013200     03  FILLER                   PIC X(28) VALUE
013300             'FIRST ERROR / WARNING'.
013400     03  FILLER                   PIC X(09) VALUE SPACES.
013500*
013600 01  WS-RPT-DASH-LINE             PIC X(132) VALUE ALL '-'.
013700*
013800 01  WS-RPT-DETAIL.
013900     03  RPT-D-KIND               PIC X(01).
014000     03  FILLER                   PIC X(01) VALUE SPACE.
014100     03  RPT-D-INPUT              PIC X(15).
014200     03  FILLER                   PIC X(01) VALUE SPACE.
014300     03  RPT-D-VALID              PIC X(01).
014400     03  FILLER                   PIC X(01) VALUE SPACE.
014500     03  RPT-D-NORMALIZED         PIC X(10).
014600     03  FILLER                   PIC X(01) VALUE SPACE.
014700     03  RPT-D-TYPE               PIC X(26).
014800     03  FILLER                   PIC X(01) VALUE SPACE.
014900     03  RPT-D-MID                PIC X(03).
015000     03  FILLER                   PIC X(01) VALUE SPACE.
015100     03  RPT-D-COUNTRY            PIC X(20).
015200     03  FILLER                   PIC X(01) VALUE SPACE.
015300     03  RPT-D-ERA                PIC X(11).
015400     03  FILLER                   PIC X(01) VALUE SPACE.
015500     03  RPT-D-NOTE               PIC X(28).
015600     03  FILLER                   PIC X(09).
015700*
015800 01  WS-RPT-SUMMARY.
015900     03  FILLER                   PIC X(01) VALUE SPACE.
016000     03  RPT-S-LABEL              PIC X(20).
016100     03  FILLER                   PIC X(01) VALUE SPACE.
016200     03  FILLER                   PIC X(08) VALUE 'READ:'.
016300     03  RPT-S-TOTAL-ED           PIC ZZZZ9.
016400     03  FILLER                   PIC X(03) VALUE SPACES.
016500     03  FILLER                   PIC X(08) VALUE 'VALID:'.
016600     03  RPT-S-VALID-ED           PIC ZZZZ9.
016700     03  FILLER                   PIC X(03) VALUE SPACES.
016800     03  FILLER                   PIC X(08) VALUE 'INVALID:'.
016900     03  RPT-S-INVALID-ED         PIC ZZZZ9.
017000     03  FILLER                   PIC X(03) VALUE SPACES.
017100     03  FILLER                   PIC X(14) VALUE 'SUCCESS RATE:'.
017200     03  RPT-S-RATE-ED            PIC ZZ9.9.
017300     03  FILLER                   PIC X(01) VALUE '%'.
017400     03  FILLER                   PIC X(43) VALUE SPACES.
017500* 05/06/92 GC RQ0135 - vista intera per azzeramento fra blocchi
017600 01  WS-RPT-SUMMARY-VIEW REDEFINES WS-RPT-SUMMARY PIC X(132).
017700*
017800 LINKAGE SECTION.
017900*
018000 PROCEDURE DIVISION.
018100*
018200 0000-MAIN-CONTROL.
018300     PERFORM 0100-OPEN-VESSEL-FILES
018400        THRU 0100-OPEN-VESSEL-FILES-EXIT
018500
018600     PERFORM 0150-WRITE-REPORT-HEADING
018700        THRU 0150-WRITE-REPORT-HEADING-EXIT
018800
018900     PERFORM 0200-READ-NEXT-REQUEST
019000        THRU 0200-READ-NEXT-REQUEST-EXIT
019100
019200     PERFORM 0300-PROCESS-ONE-REQUEST
019300        THRU 0300-PROCESS-ONE-REQUEST-EXIT
019400        UNTIL VRQ-EOF
019500
019600     PERFORM 0800-WRITE-SUMMARY-BLOCKS
019700        THRU 0800-WRITE-SUMMARY-BLOCKS-EXIT
019800
019900     PERFORM 0900-CLOSE-VESSEL-FILES
020000        THRU 0900-CLOSE-VESSEL-FILES-EXIT.
020100
020200     GOBACK.
020300*
020400 0100-OPEN-VESSEL-FILES.
020500     OPEN INPUT  VAL-REQUESTS
020600     OPEN OUTPUT VAL-RESULTS
020700     OPEN OUTPUT VAL-REPORT
020800
020900     IF NOT VRQ-OK OR NOT VRS-OK OR NOT VRP-OK
021000        DISPLAY 'VESSEL FILE OPEN ERROR - FS: ' WS-ALL-FS-ALPHA
021100        GO TO RAISE-FILE-ERROR
021200     END-IF.
021300 0100-OPEN-VESSEL-FILES-EXIT.
021400     EXIT.
021500*
021600 0150-WRITE-REPORT-HEADING.
021700     WRITE VR-PRINT-REC FROM WS-RPT-TITLE
021800        AFTER ADVANCING PAGE
021900     WRITE VR-PRINT-REC FROM WS-RPT-COLHDR
022000        AFTER ADVANCING 2 LINES
022100     WRITE VR-PRINT-REC FROM WS-RPT-DASH-LINE
022200        AFTER ADVANCING 1 LINE.
022300 0150-WRITE-REPORT-HEADING-EXIT.
022400     EXIT.
022500*
022600* 14/03/92 LR RQ0118 - lettura in avanti, esito su VRQ-FS
022700 0200-READ-NEXT-REQUEST.
022800     READ VAL-REQUESTS.
022900
023000     IF NOT VRQ-OK AND NOT VRQ-EOF
023100        DISPLAY 'VAL-REQUESTS READ ERROR - FS: ' VRQ-FS
023200        GO TO RAISE-FILE-ERROR
023300     END-IF.
023400 0200-READ-NEXT-REQUEST-EXIT.
023500     EXIT.
023600*
023700 0300-PROCESS-ONE-REQUEST.
023800     ADD 1 TO WS-ALL-TOTAL
023900
024000     EVALUATE TRUE
024100        WHEN VR-KIND-MMSI
024200           ADD 1 TO WS-MMSI-TOTAL
024300           PERFORM 0400-RUN-MMSI-VALIDATION
024400              THRU 0400-RUN-MMSI-VALIDATION-EXIT
024500        WHEN VR-KIND-IMO
024600           ADD 1 TO WS-IMO-TOTAL
024700           PERFORM 0500-RUN-IMO-VALIDATION
024800              THRU 0500-RUN-IMO-VALIDATION-EXIT
024900        WHEN OTHER
025000           PERFORM 0600-SET-UNKNOWN-KIND-RESULT
025100              THRU 0600-SET-UNKNOWN-KIND-RESULT-EXIT
025200     END-EVALUATE
025300
025400     PERFORM 0700-WRITE-RESULT-AND-DETAIL
025500        THRU 0700-WRITE-RESULT-AND-DETAIL-EXIT
025600
025700     PERFORM 0200-READ-NEXT-REQUEST
025800        THRU 0200-READ-NEXT-REQUEST-EXIT.
025900 0300-PROCESS-ONE-REQUEST-EXIT.
026000     EXIT.
026100*
026200 0400-RUN-MMSI-VALIDATION.
026300     MOVE SPACES                      TO MMSI-VALIDATION-AREA
026400     MOVE VR-ID-VALUE                 TO MMSI-VA-RAW-INPUT
026500     MOVE VR-EXP-COUNTRY              TO MMSI-VA-EXP-COUNTRY
026600
026700     CALL WK-SUBPGM-MMSI USING MMSI-VALIDATION-AREA
026800        ON EXCEPTION
026900           DISPLAY 'CALL EXCEPTION CALLING ' WK-SUBPGM-MMSI
027000           GO TO RAISE-FILE-ERROR
027100     END-CALL
027200
027300     MOVE 'M'                         TO VR-R-ID-KIND
027400     MOVE VR-ID-VALUE                 TO VR-R-INPUT
027500     MOVE MMSI-VA-VALID-SW            TO VR-R-VALID
027600     MOVE MMSI-VA-NORMALIZED          TO VR-R-NORMALIZED
027700     MOVE MMSI-VA-TYPE-CODE           TO VR-R-TYPE
027800     MOVE MMSI-VA-MID-CODE            TO VR-R-MID
027900     MOVE MMSI-VA-COUNTRY             TO VR-R-COUNTRY
028000     MOVE SPACES                      TO VR-R-ERA
028100     MOVE SPACES                      TO VR-R-CHECK-CALC
028200     MOVE SPACES                      TO VR-R-CHECK-ACT
028300     MOVE MMSI-VA-ERROR-MSG           TO VR-R-ERR-1
028400     MOVE MMSI-VA-WARNING-MSG         TO VR-R-WARN-1
028500
028600     IF MMSI-VA-VALID
028700        ADD 1 TO WS-MMSI-VALID
028800        ADD 1 TO WS-ALL-VALID
028900     ELSE
029000        ADD 1 TO WS-MMSI-INVALID
029100        ADD 1 TO WS-ALL-INVALID
029200     END-IF.
029300 0400-RUN-MMSI-VALIDATION-EXIT.
029400     EXIT.
029500*
029600 0500-RUN-IMO-VALIDATION.
029700     MOVE SPACES                      TO IMO-VALIDATION-AREA
029800     MOVE VR-ID-VALUE                 TO IMO-VA-RAW-INPUT
029900     MOVE 'N'                         TO IMO-VA-STRICT-SW
030000     MOVE 'N'                         TO IMO-VA-COMPANY-SW
030100
030200     CALL WK-SUBPGM-IMO USING IMO-VALIDATION-AREA
030300        ON EXCEPTION
030400           DISPLAY 'CALL EXCEPTION CALLING ' WK-SUBPGM-IMO
030500           GO TO RAISE-FILE-ERROR
030600     END-CALL
030700
030800     MOVE 'I'                         TO VR-R-ID-KIND
030900     MOVE VR-ID-VALUE                 TO VR-R-INPUT
031000     MOVE IMO-VA-VALID-SW             TO VR-R-VALID
031100     MOVE IMO-VA-NORMALIZED           TO VR-R-NORMALIZED
031200     MOVE SPACES                      TO VR-R-TYPE
031300     MOVE SPACES                      TO VR-R-MID
031400     MOVE SPACES                      TO VR-R-COUNTRY
031500     MOVE IMO-VA-ERA-TEXT             TO VR-R-ERA
031600     MOVE IMO-VA-CHECK-CALC           TO VR-R-CHECK-CALC
031700     MOVE IMO-VA-CHECK-ACT            TO VR-R-CHECK-ACT
031800     MOVE IMO-VA-ERROR-MSG            TO VR-R-ERR-1
031900     MOVE IMO-VA-WARNING-MSG          TO VR-R-WARN-1
032000
032100     IF IMO-VA-VALID
032200        ADD 1 TO WS-IMO-VALID
032300        ADD 1 TO WS-ALL-VALID
032400     ELSE
032500        ADD 1 TO WS-IMO-INVALID
032600        ADD 1 TO WS-ALL-INVALID
032700     END-IF.
032800 0500-RUN-IMO-VALIDATION-EXIT.
032900     EXIT.
033000*
033100* 12/12/92 AL RQ0155 - kind diverso da M/I: risultato scartato
033200 0600-SET-UNKNOWN-KIND-RESULT.
033300     MOVE VR-ID-KIND                  TO WS-KIND-SAVE
033400     MOVE 'U'                         TO VR-R-ID-KIND
033500     MOVE VR-ID-VALUE                 TO VR-R-INPUT
033600     SET VR-R-IS-INVALID              TO TRUE
033700     MOVE SPACES                      TO VR-R-NORMALIZED
033800     MOVE SPACES                      TO VR-R-TYPE
033900     MOVE SPACES                      TO VR-R-MID
034000     MOVE SPACES                      TO VR-R-COUNTRY
034100     MOVE SPACES                      TO VR-R-ERA
034200     MOVE SPACES                      TO VR-R-CHECK-CALC
034300     MOVE SPACES                      TO VR-R-CHECK-ACT
034400     MOVE SPACES                      TO VR-R-WARN-1
034500
034600     IF WS-KIND-SAVE IS NUMERIC
034700        MOVE 'Unrecognized request kind (numeric) - check'
034800        TO VR-R-ERR-1
034900     ELSE
035000        MOVE 'Unrecognized request kind, expected M or I'
035100        TO VR-R-ERR-1
035200     END-IF
035300
035400     ADD 1 TO WS-ALL-INVALID.
035500 0600-SET-UNKNOWN-KIND-RESULT-EXIT.
035600     EXIT.
035700*
035800 0700-WRITE-RESULT-AND-DETAIL.
035900     MOVE VR-R-ID-KIND                TO RPT-D-KIND
036000     MOVE VR-R-INPUT                  TO RPT-D-INPUT
036100     MOVE VR-R-VALID                  TO RPT-D-VALID
036200     MOVE VR-R-NORMALIZED             TO RPT-D-NORMALIZED
036300     MOVE VR-R-TYPE                   TO RPT-D-TYPE
036400     MOVE VR-R-MID                    TO RPT-D-MID
036500     MOVE VR-R-COUNTRY (1:20)         TO RPT-D-COUNTRY
036600     MOVE VR-R-ERA                    TO RPT-D-ERA
036700
036800     PERFORM 0750-SET-REPORT-NOTE
036900        THRU 0750-SET-REPORT-NOTE-EXIT
037000
037100     WRITE VAL-RESULT-RECORD
037200
037300     WRITE VR-PRINT-REC FROM WS-RPT-DETAIL
037400        AFTER ADVANCING 1 LINE.
037500 0700-WRITE-RESULT-AND-DETAIL-EXIT.
037600     EXIT.
037700*
037800 0750-SET-REPORT-NOTE.
037900     IF VR-R-ERR-1 NOT = SPACES
038000        MOVE VR-R-ERR-1 (1:28)         TO RPT-D-NOTE
038100     ELSE
038200        IF VR-R-WARN-1 NOT = SPACES
038300           MOVE VR-R-WARN-1 (1:28)      TO RPT-D-NOTE
038400        ELSE
038500           MOVE SPACES                  TO RPT-D-NOTE
038600        END-IF
038700     END-IF.
038800 0750-SET-REPORT-NOTE-EXIT.
038900     EXIT.
039000*
039100* 05/06/92 GC RQ0135 - percentuale di successo, arrotondata
039200 0800-WRITE-SUMMARY-BLOCKS.
039300     MOVE WS-MMSI-TOTAL               TO WM-TOTAL
039400     MOVE WS-MMSI-VALID               TO WM-VALID
039500     MOVE WS-MMSI-INVALID             TO WM-INVALID
039600     MOVE WS-MMSI-VALID               TO WS-RATE-IN-VALID
039700     MOVE WS-MMSI-TOTAL                TO WS-RATE-IN-TOTAL
039800     PERFORM 0810-COMPUTE-SUCCESS-RATE
039900        THRU 0810-COMPUTE-SUCCESS-RATE-EXIT
040000     MOVE WS-RATE-OUT                 TO WM-SUCCESS-RATE
040100
040200     MOVE SPACES                      TO WS-RPT-SUMMARY-VIEW
040300     MOVE 'MMSI RECORDS'              TO RPT-S-LABEL
040400     MOVE WM-TOTAL                    TO RPT-S-TOTAL-ED
040500     MOVE WM-VALID                    TO RPT-S-VALID-ED
040600     MOVE WM-INVALID                  TO RPT-S-INVALID-ED
040700     MOVE WM-SUCCESS-RATE             TO RPT-S-RATE-ED
040800
040900     WRITE VR-PRINT-REC FROM WS-RPT-DASH-LINE
041000        AFTER ADVANCING 2 LINES
041100     WRITE VR-PRINT-REC FROM WS-RPT-SUMMARY
041200        AFTER ADVANCING 1 LINE
041300
041400     MOVE WS-IMO-TOTAL                TO WI-TOTAL
041500     MOVE WS-IMO-VALID                TO WI-VALID
041600     MOVE WS-IMO-INVALID              TO WI-INVALID
041700     MOVE WS-IMO-VALID                TO WS-RATE-IN-VALID
041800     MOVE WS-IMO-TOTAL                 TO WS-RATE-IN-TOTAL
041900     PERFORM 0810-COMPUTE-SUCCESS-RATE
042000        THRU 0810-COMPUTE-SUCCESS-RATE-EXIT
042100     MOVE WS-RATE-OUT                 TO WI-SUCCESS-RATE
042200
042300     MOVE SPACES                      TO WS-RPT-SUMMARY-VIEW
042400     MOVE 'IMO RECORDS'               TO RPT-S-LABEL
042500     MOVE WI-TOTAL                    TO RPT-S-TOTAL-ED
042600     MOVE WI-VALID                    TO RPT-S-VALID-ED
042700     MOVE WI-INVALID                  TO RPT-S-INVALID-ED
042800     MOVE WI-SUCCESS-RATE             TO RPT-S-RATE-ED
042900
043000     WRITE VR-PRINT-REC FROM WS-RPT-SUMMARY
043100        AFTER ADVANCING 1 LINE
043200
043300     MOVE WS-ALL-TOTAL                TO WA-TOTAL
043400     MOVE WS-ALL-VALID                TO WA-VALID
043500     MOVE WS-ALL-INVALID              TO WA-INVALID
043600     MOVE WS-ALL-VALID                TO WS-RATE-IN-VALID
043700     MOVE WS-ALL-TOTAL                 TO WS-RATE-IN-TOTAL
043800     PERFORM 0810-COMPUTE-SUCCESS-RATE
043900        THRU 0810-COMPUTE-SUCCESS-RATE-EXIT
044000     MOVE WS-RATE-OUT                 TO WA-SUCCESS-RATE
044100
044200     MOVE SPACES                      TO WS-RPT-SUMMARY-VIEW
044300     MOVE 'OVERALL'                   TO RPT-S-LABEL
044400     MOVE WA-TOTAL                    TO RPT-S-TOTAL-ED
044500     MOVE WA-VALID                    TO RPT-S-VALID-ED
044600     MOVE WA-INVALID                  TO RPT-S-INVALID-ED
044700     MOVE WA-SUCCESS-RATE             TO RPT-S-RATE-ED
044800
044900     WRITE VR-PRINT-REC FROM WS-RPT-SUMMARY
045000        AFTER ADVANCING 1 LINE.
045100 0800-WRITE-SUMMARY-BLOCKS-EXIT.
045200     EXIT.
045300*
045400 0810-COMPUTE-SUCCESS-RATE.
045500     IF WS-RATE-IN-TOTAL = ZERO
045600        MOVE ZERO                      TO WS-RATE-OUT
045700     ELSE
045800        COMPUTE WS-RATE-OUT ROUNDED =
045900           (WS-RATE-IN-VALID / WS-RATE-IN-TOTAL) * 100
046000     END-IF.
046100 0810-COMPUTE-SUCCESS-RATE-EXIT.
046200     EXIT.
046300*
046400 0900-CLOSE-VESSEL-FILES.
046500     CLOSE VAL-REQUESTS
046600     CLOSE VAL-RESULTS
046700     CLOSE VAL-REPORT.
046800 0900-CLOSE-VESSEL-FILES-EXIT.
046900     EXIT.
047000*
047100 RAISE-FILE-ERROR.
047200     MOVE 8                            TO RETURN-CODE.
047300     GOBACK.
