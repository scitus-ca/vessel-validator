000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61I001.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  REGISTRO NAVALE ITALIANO - ELAB. DATI.
000600 DATE-WRITTEN.  04/02/91.
000700 DATE-COMPILED.
000800 SECURITY.      INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* X61I001
001100* **++ IMO-VALIDATE - normalizzazione e validazione di un
001200* **++ numero IMO (International Maritime Organization):
001300* **++ rimozione prefisso/spazi/trattini, controlli di formato,
001400* **++ calcolo cifra di controllo (nave o societa'), stima
001500* **++ dell'epoca di costruzione dal numero IMO.
001600*----------------------------------------------------------------
001700*    CHANGE LOG
001800*    ----------
001900* 04/02/91 AL  RQ0090  PRIMA STESURA
002000* 19/04/91 AL  RQ0090  RIMOZIONE PREFISSO IMO/SPAZI/TRATTINI
002100* 03/06/91 AL  RQ0094  AGGIUNTA CIFRA DI CONTROLLO NAVE (PESI 7-2)
002200* 14/03/92 LR  RQ0118  CICLI DI SCANSIONE CONVERTITI A VARYING
002300* 20/08/92 GC  RQ0148  AGGIUNTA CIFRA CONTROLLO SOCIETA' (MOD 11)
002400* 11/01/93 AL  RQ0160  AGGIUNTA STIMA EPOCA DI COSTRUZIONE
002500* 09/07/93 AL  RQ0175  AVVISO NAVE ANTERIORE AGLI ANNI '90
002600* 30/09/98 SM  RQ0301  RIESAME Y2K - NESSUN CAMPO DATA IN QUESTO
002700*                      PROGRAMMA, SOLO VERIFICATO IL COMPILATO
002800* 14/12/98 SM  RQ0301  CHIUSURA VERIFICA Y2K - OK SENZA MODIFICHE
002900* 21/05/03 AL  RQ0360  RIVISTA IN VISTA DELLA REVISIONE MID 2003
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-370.
003400 OBJECT-COMPUTER.    IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200*
004300 WORKING-STORAGE SECTION.
004400 01  WK-LITERALS.
004500     03  PGM-NAME                 PIC X(08) VALUE 'X61I001'.
004600     03  ERA-PRE-1960             PIC X(22)
004700                                  VALUE 'Pre-1960s (historical)'.
004800     03  ERA-60-80                PIC X(22) VALUE '1960s-1980s'.
004900     03  ERA-80-90                PIC X(22) VALUE '1980s-1990s'.
005000     03  ERA-90-00                PIC X(22) VALUE '1990s-2000s'.
005100     03  ERA-00-10                PIC X(22) VALUE '2000s-2010s'.
005200     03  ERA-10-20                PIC X(22) VALUE '2010s-2020s'.
005300     03  ERA-PRESENT              PIC X(22) VALUE '2020s-present'.
005400     03  FILLER                   PIC X(04) VALUE SPACES.
005500*
005600 01  WS-COUNTERS.
005700     03  WS-SCAN-IDX              PIC 9(02) COMP VALUE ZERO.
005800     03  WS-COMPACT-LEN           PIC 9(02) COMP VALUE ZERO.
005900     03  WS-DIGIT-LEN             PIC 9(02) COMP VALUE ZERO.
006000     03  WS-CALC-SUM              PIC 9(04) COMP VALUE ZERO.
006100     03  WS-CALC-QUOTIENT         PIC 9(04) COMP VALUE ZERO.
006200     03  WS-CALC-REMAINDER        PIC 9(02) COMP VALUE ZERO.
006300     03  WS-CALC-TEMP             PIC 9(02) COMP VALUE ZERO.
006400     03  WS-LEN-EDIT              PIC Z9.
006500     03  FILLER                   PIC X(02) VALUE SPACES.
006600*
006700 01  WS-SWITCHES.
006800     03  WS-PREFIX-SW             PIC X(01) VALUE 'N'.
006900         88  WS-HAD-PREFIX            VALUE 'Y'.
007000         88  WS-NO-PREFIX              VALUE 'N'.
007100     03  FILLER                   PIC X(03) VALUE SPACES.
007200*
007300* 14/03/92 LR RQ0118 - vista con primo carattere per messaggi
007400 01  WS-UPPER-RAW-GROUP.
007500     03  WS-UPPER-RAW             PIC X(15).
007600 01  WS-UPPER-RAW-VIEW REDEFINES WS-UPPER-RAW-GROUP.
007700     03  WS-UPPER-FIRST-CHAR      PIC X(01).
007800     03  FILLER                   PIC X(14).
007900*
008000 01  WS-COMPACT-AREA.
008100     03  WS-COMPACT               PIC X(15).
008200     03  FILLER                   PIC X(05).
008300*
008400 01  WS-DIGIT-PART-AREA.
008500     03  WS-DIGIT-PART            PIC X(15).
008600     03  FILLER                   PIC X(05).
008700*
008800 01  WS-IMO-7-AREA.
008900     03  WS-IMO-7                 PIC X(07).
009000 01  WS-IMO-NUMERIC-VIEW REDEFINES WS-IMO-7-AREA.
009100     03  WS-IMO-NUMBER            PIC 9(07).
009200*
009300* 20/08/92 GC RQ0148 - vista a cifre singole per il calcolo pesato
009400 01  WS-IMO-DIGIT-AREA.
009500     03  WS-IMO-DIGIT-TAB         PIC 9(01) OCCURS 7 TIMES.
009600 01  WS-IMO-DIGIT-VIEW REDEFINES WS-IMO-DIGIT-AREA.
009700     03  WS-IMO-DIGIT-ALPHA       PIC X(07).
009800*
009900 01  WS-CHECK-DIGIT-AREA.
010000     03  WS-CALC-CHECK-DIGIT      PIC 9(01) VALUE ZERO.
010100     03  WS-EXPECTED-DIGIT-ALPHA  PIC X(01).
010200     03  WS-ACTUAL-DIGIT-ALPHA    PIC X(01).
010300     03  FILLER                   PIC X(07).
010400*
010500 01  WS-MSG-BUILD-AREA.
010600     03  WS-CANDIDATE-MSG         PIC X(70).
010700     03  FILLER                   PIC X(10).
010800*
010900 LINKAGE SECTION.
011000 COPY X61IMOV.
011100*
011200 PROCEDURE DIVISION USING IMO-VALIDATION-AREA.
011300*
011400 0000-MAIN-CONTROL.
011500     MOVE SPACES                        TO IMO-VA-NORMALIZED
011600     MOVE SPACES                        TO IMO-VA-ERA-TEXT
011700     MOVE SPACES                        TO IMO-VA-CHECK-CALC
011800     MOVE SPACES                        TO IMO-VA-CHECK-ACT
011900     MOVE SPACES                        TO IMO-VA-ERROR-MSG
012000     MOVE SPACES                        TO IMO-VA-WARNING-MSG
012100     SET  IMO-VA-VALID                  TO TRUE
012200
012300     PERFORM 0100-NORMALIZE-IMO-INPUT
012400        THRU 0100-NORMALIZE-IMO-INPUT-EXIT
012500
012600     PERFORM 0200-CHECK-IMO-FORMAT
012700        THRU 0200-CHECK-IMO-FORMAT-EXIT
012800
012900     PERFORM 0300-CALCULATE-CHECK-DIGIT
013000        THRU 0300-CALCULATE-CHECK-DIGIT-EXIT
013100
013200     PERFORM 0400-ESTIMATE-IMO-ERA
013300        THRU 0400-ESTIMATE-IMO-ERA-EXIT.
013400
013500     GOBACK.
013600*
013700* 19/04/91 AL RQ0090 - maiuscole, compattazione, prefisso IMO
013800 0100-NORMALIZE-IMO-INPUT.
013900     MOVE IMO-VA-RAW-INPUT              TO WS-UPPER-RAW
014000     INSPECT WS-UPPER-RAW CONVERTING
014100        'abcdefghijklmnopqrstuvwxyz'
014200        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014300
014400     MOVE ZERO                          TO WS-COMPACT-LEN
014500     MOVE SPACES                        TO WS-COMPACT
014600
014700     PERFORM 0110-COMPACT-ONE-CHAR
014800        THRU 0110-COMPACT-ONE-CHAR-EXIT
014900        VARYING WS-SCAN-IDX FROM 1 BY 1
015000        UNTIL WS-SCAN-IDX > 15
015100
015200     IF WS-COMPACT-LEN NOT < 3
015300        AND WS-COMPACT (1:3) = 'IMO'
015400        SET  WS-HAD-PREFIX               TO TRUE
015500        COMPUTE WS-DIGIT-LEN = WS-COMPACT-LEN - 3
015600        IF WS-DIGIT-LEN > 0
015700           MOVE WS-COMPACT (4 : WS-DIGIT-LEN) TO WS-DIGIT-PART
015800        ELSE
015900           MOVE SPACES                    TO WS-DIGIT-PART
016000        END-IF
016100     ELSE
016200        SET  WS-NO-PREFIX                TO TRUE
016300        MOVE WS-COMPACT-LEN               TO WS-DIGIT-LEN
016400        MOVE WS-COMPACT                   TO WS-DIGIT-PART
016500     END-IF.
016600 0100-NORMALIZE-IMO-INPUT-EXIT.
016700     EXIT.
016800*
016900 0110-COMPACT-ONE-CHAR.
017000     IF WS-UPPER-RAW (WS-SCAN-IDX : 1) NOT = SPACE
017100        AND WS-UPPER-RAW (WS-SCAN-IDX : 1) NOT = '-'
017200        ADD 1                            TO WS-COMPACT-LEN
017300        MOVE WS-UPPER-RAW (WS-SCAN-IDX : 1)
017400                        TO WS-COMPACT (WS-COMPACT-LEN : 1)
017500     END-IF.
017600 0110-COMPACT-ONE-CHAR-EXIT.
017700     EXIT.
017800*
017900* 03/06/91 AL RQ0094 - controlli fatali, arresto con GOBACK
018000 0200-CHECK-IMO-FORMAT.
018100     IF IMO-VA-STRICT-MODE AND WS-NO-PREFIX
018200        GO TO RAISE-MISSING-PREFIX
018300     END-IF
018400
018500     IF WS-DIGIT-LEN = ZERO
018600        GO TO RAISE-EMPTY-IMO
018700     END-IF
018800
018900     IF WS-DIGIT-LEN NOT = 7
019000        GO TO RAISE-BAD-LENGTH
019100     END-IF
019200
019300     IF WS-DIGIT-PART (1:7) NOT NUMERIC
019400        GO TO RAISE-NON-NUMERIC
019500     END-IF
019600
019700     IF WS-DIGIT-PART (1:1) = '0'
019800        GO TO RAISE-LEADING-ZERO
019900     END-IF
020000
020100     MOVE WS-DIGIT-PART (1:7)            TO WS-IMO-7
020200
020300     IF WS-IMO-NUMBER < 1000000
020400        GO TO RAISE-BELOW-RANGE
020500     END-IF
020600
020700     MOVE WS-IMO-7                       TO WS-IMO-DIGIT-VIEW
020800     MOVE 'IMO'                    TO IMO-VA-NORMALIZED (1:3)
020900     MOVE WS-IMO-7                 TO IMO-VA-NORMALIZED (4:7).
021000 0200-CHECK-IMO-FORMAT-EXIT.
021100     EXIT.
021200*
021300* 20/08/92 GC RQ0148 - smistamento nave/societa'
021400 0300-CALCULATE-CHECK-DIGIT.
021500     IF IMO-VA-COMPANY-MODE
021600        PERFORM 0320-CALC-COMPANY-CHECK-DIGIT
021700           THRU 0320-CALC-COMPANY-CHECK-DIGIT-EXIT
021800     ELSE
021900        PERFORM 0310-CALC-SHIP-CHECK-DIGIT
022000           THRU 0310-CALC-SHIP-CHECK-DIGIT-EXIT
022100     END-IF
022200
022300     MOVE WS-CALC-CHECK-DIGIT            TO IMO-VA-CHECK-CALC
022400     MOVE WS-IMO-DIGIT-TAB (7)           TO IMO-VA-CHECK-ACT
022500
022600     IF WS-CALC-CHECK-DIGIT NOT = WS-IMO-DIGIT-TAB (7)
022700        PERFORM 0350-SET-CHECK-DIGIT-ERROR
022800           THRU 0350-SET-CHECK-DIGIT-ERROR-EXIT
022900     END-IF.
023000 0300-CALCULATE-CHECK-DIGIT-EXIT.
023100     EXIT.
023200*
023300 0310-CALC-SHIP-CHECK-DIGIT.
023400     COMPUTE WS-CALC-SUM =
023500          WS-IMO-DIGIT-TAB (1) * 7 + WS-IMO-DIGIT-TAB (2) * 6
023600        + WS-IMO-DIGIT-TAB (3) * 5 + WS-IMO-DIGIT-TAB (4) * 4
023700        + WS-IMO-DIGIT-TAB (5) * 3 + WS-IMO-DIGIT-TAB (6) * 2
023800     DIVIDE WS-CALC-SUM BY 10 GIVING WS-CALC-QUOTIENT
023900                              REMAINDER WS-CALC-CHECK-DIGIT.
024000 0310-CALC-SHIP-CHECK-DIGIT-EXIT.
024100     EXIT.
024200*
024300 0320-CALC-COMPANY-CHECK-DIGIT.
024400     COMPUTE WS-CALC-SUM =
024500          WS-IMO-DIGIT-TAB (1) * 8 + WS-IMO-DIGIT-TAB (2) * 6
024600        + WS-IMO-DIGIT-TAB (3) * 4 + WS-IMO-DIGIT-TAB (4) * 2
024700        + WS-IMO-DIGIT-TAB (5) * 9 + WS-IMO-DIGIT-TAB (6) * 7
024800     DIVIDE WS-CALC-SUM BY 11 GIVING WS-CALC-QUOTIENT
024900                              REMAINDER WS-CALC-REMAINDER
025000     COMPUTE WS-CALC-TEMP = 11 - WS-CALC-REMAINDER
025100     DIVIDE WS-CALC-TEMP BY 10 GIVING WS-CALC-QUOTIENT
025200                              REMAINDER WS-CALC-CHECK-DIGIT.
025300 0320-CALC-COMPANY-CHECK-DIGIT-EXIT.
025400     EXIT.
025500*
025600 0350-SET-CHECK-DIGIT-ERROR.
025700     MOVE WS-CALC-CHECK-DIGIT       TO WS-EXPECTED-DIGIT-ALPHA
025800     MOVE WS-IMO-DIGIT-TAB (7)      TO WS-ACTUAL-DIGIT-ALPHA
025900     IF IMO-VA-COMPANY-MODE
026000        STRING 'Invalid IMO company number: check digit'
026100                                              DELIMITED BY SIZE
026200               ' validation failed. Expected '
026300                                              DELIMITED BY SIZE
026400               WS-EXPECTED-DIGIT-ALPHA        DELIMITED BY SIZE
026500               ', got '                       DELIMITED BY SIZE
026600               WS-ACTUAL-DIGIT-ALPHA          DELIMITED BY SIZE
026700          INTO WS-CANDIDATE-MSG
026800     ELSE
026900        STRING 'Invalid IMO number: check digit validation'
027000                                              DELIMITED BY SIZE
027100               ' failed. Expected '           DELIMITED BY SIZE
027200               WS-EXPECTED-DIGIT-ALPHA        DELIMITED BY SIZE
027300               ', got '                       DELIMITED BY SIZE
027400               WS-ACTUAL-DIGIT-ALPHA          DELIMITED BY SIZE
027500          INTO WS-CANDIDATE-MSG
027600     END-IF
027700     PERFORM 0950-SET-FIRST-ERROR
027800        THRU 0950-SET-FIRST-ERROR-EXIT.
027900 0350-SET-CHECK-DIGIT-ERROR-EXIT.
028000     EXIT.
028100*
028200* 11/01/93 AL RQ0160 - stima epoca e avviso nave anteriore
028300 0400-ESTIMATE-IMO-ERA.
028400     EVALUATE TRUE
028500        WHEN WS-IMO-NUMBER < 5000000
028600           MOVE ERA-PRE-1960              TO IMO-VA-ERA-TEXT
028700        WHEN WS-IMO-NUMBER < 6000000
028800           MOVE ERA-60-80                 TO IMO-VA-ERA-TEXT
028900        WHEN WS-IMO-NUMBER < 7000000
029000           MOVE ERA-80-90                 TO IMO-VA-ERA-TEXT
029100        WHEN WS-IMO-NUMBER < 8000000
029200           MOVE ERA-90-00                 TO IMO-VA-ERA-TEXT
029300        WHEN WS-IMO-NUMBER < 9000000
029400           MOVE ERA-00-10                 TO IMO-VA-ERA-TEXT
029500        WHEN WS-IMO-NUMBER < 9500000
029600           MOVE ERA-10-20                 TO IMO-VA-ERA-TEXT
029700        WHEN OTHER
029800           MOVE ERA-PRESENT               TO IMO-VA-ERA-TEXT
029900     END-EVALUATE
030000
030100     IF WS-IMO-NUMBER < 6000000
030200        STRING 'IMO '                     DELIMITED BY SIZE
030300               WS-IMO-7                   DELIMITED BY SIZE
030400               ' appears to be from an older vessel'
030500                                           DELIMITED BY SIZE
030600               ' (pre-1990s)'              DELIMITED BY SIZE
030700          INTO WS-CANDIDATE-MSG
030800        PERFORM 0960-SET-FIRST-WARNING
030900           THRU 0960-SET-FIRST-WARNING-EXIT
031000     END-IF.
031100 0400-ESTIMATE-IMO-ERA-EXIT.
031200     EXIT.
031300*
031400 0950-SET-FIRST-ERROR.
031500     IF IMO-VA-ERROR-MSG = SPACES
031600        MOVE WS-CANDIDATE-MSG              TO IMO-VA-ERROR-MSG
031700     END-IF
031800     SET IMO-VA-INVALID                    TO TRUE.
031900 0950-SET-FIRST-ERROR-EXIT.
032000     EXIT.
032100*
032200 0960-SET-FIRST-WARNING.
032300     IF IMO-VA-WARNING-MSG = SPACES
032400        MOVE WS-CANDIDATE-MSG              TO IMO-VA-WARNING-MSG
032500     END-IF.
032600 0960-SET-FIRST-WARNING-EXIT.
032700     EXIT.
032800*
032900* --- INPUT ERRORS (arresto immediato) ---
033000 RAISE-MISSING-PREFIX.
033100     MOVE 'IMO number must start with ''IMO'' prefix'
033200                                            TO IMO-VA-ERROR-MSG.
033300     SET IMO-VA-INVALID                    TO TRUE.
033400     GOBACK.
033500*
033600 RAISE-EMPTY-IMO.
033700     MOVE 'IMO number cannot be empty'     TO IMO-VA-ERROR-MSG.
033800     SET IMO-VA-INVALID                    TO TRUE.
033900     GOBACK.
034000*
034100 RAISE-BAD-LENGTH.
034200     MOVE WS-DIGIT-LEN                     TO WS-LEN-EDIT.
034300     IF WS-DIGIT-LEN < 10
034400        STRING 'IMO number must have exactly 7 digits after'
034500                                            DELIMITED BY SIZE
034600               ' ''IMO'' prefix, got '      DELIMITED BY SIZE
034700               WS-LEN-EDIT (2:1)           DELIMITED BY SIZE
034800          INTO IMO-VA-ERROR-MSG
034900     ELSE
035000        STRING 'IMO number must have exactly 7 digits after'
035100                                            DELIMITED BY SIZE
035200               ' ''IMO'' prefix, got '      DELIMITED BY SIZE
035300               WS-LEN-EDIT                  DELIMITED BY SIZE
035400          INTO IMO-VA-ERROR-MSG
035500     END-IF.
035600     SET IMO-VA-INVALID                    TO TRUE.
035700     GOBACK.
035800*
035900 RAISE-NON-NUMERIC.
036000     STRING 'IMO number must contain only numeric digits'
036100                                            DELIMITED BY SIZE
036200            ' after ''IMO'' prefix'         DELIMITED BY SIZE
036300       INTO IMO-VA-ERROR-MSG.
036400     SET IMO-VA-INVALID                    TO TRUE.
036500     GOBACK.
036600*
036700 RAISE-LEADING-ZERO.
036800     MOVE 'IMO number should not start with leading zeros'
036900                                            TO IMO-VA-ERROR-MSG.
037000     SET IMO-VA-INVALID                    TO TRUE.
037100     GOBACK.
037200*
037300 RAISE-BELOW-RANGE.
037400     STRING 'IMO number '                  DELIMITED BY SIZE
037500            WS-DIGIT-PART                  DELIMITED BY SPACE
037600            ' is below valid range (suspicious)'
037700                                            DELIMITED BY SIZE
037800       INTO IMO-VA-ERROR-MSG.
037900     SET IMO-VA-INVALID                    TO TRUE.
038000     GOBACK.
