000100* **++ Vessel identifier validation - input request record
000200* **++ one 56 byte record per identifier submitted for a run
000300 01  VAL-REQUEST-RECORD.
000400     03  VR-ID-KIND              PIC X(01).
000500         88  VR-KIND-MMSI            VALUE 'M'.
000600         88  VR-KIND-IMO             VALUE 'I'.
000700     03  VR-ID-VALUE              PIC X(15).
000800     03  VR-EXP-COUNTRY           PIC X(40).
