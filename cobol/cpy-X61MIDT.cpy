000100* **++ Maritime Identification Digit (MID) to country table
000200* **++ compiled in - keys 201 thru 775, sparse, ascending order
000300 01  MID-COUNTRY-STATIC.
000400     03  FILLER              PIC X(43) VALUE
000500             '201Albania                                 '.
000600     03  FILLER              PIC X(43) VALUE
000700             '202Andorra                                 '.
000800     03  FILLER              PIC X(43) VALUE
000900             '203Austria                                 '.
001000     03  FILLER              PIC X(43) VALUE
001100             '204Azores                                  '.
001200     03  FILLER              PIC X(43) VALUE
001300             '205Belgium                                 '.
001400     03  FILLER              PIC X(43) VALUE
001500             '206Belarus                                 '.
001600     03  FILLER              PIC X(43) VALUE
001700             '207Bulgaria                                '.
001800     03  FILLER              PIC X(43) VALUE
001900             '208Vatican City State                      '.
002000     03  FILLER              PIC X(43) VALUE
002100             '209Cyprus                                  '.
002200     03  FILLER              PIC X(43) VALUE
002300             '210Cyprus                                  '.
002400     03  FILLER              PIC X(43) VALUE
002500             '211Germany                                 '.
002600     03  FILLER              PIC X(43) VALUE
002700             '212Cyprus                                  '.
002800     03  FILLER              PIC X(43) VALUE
002900             '213Georgia                                 '.
003000     03  FILLER              PIC X(43) VALUE
003100             '214Moldova                                 '.
003200     03  FILLER              PIC X(43) VALUE
003300             '215Malta                                   '.
003400     03  FILLER              PIC X(43) VALUE
003500             '216Armenia                                 '.
003600     03  FILLER              PIC X(43) VALUE
003700             '218Germany                                 '.
003800     03  FILLER              PIC X(43) VALUE
003900             '219Denmark                                 '.
004000     03  FILLER              PIC X(43) VALUE
004100             '220Denmark                                 '.
004200     03  FILLER              PIC X(43) VALUE
004300             '224Spain                                   '.
004400     03  FILLER              PIC X(43) VALUE
004500             '225Spain                                   '.
004600     03  FILLER              PIC X(43) VALUE
004700             '226France                                  '.
004800     03  FILLER              PIC X(43) VALUE
004900             '227France                                  '.
005000     03  FILLER              PIC X(43) VALUE
005100             '228France                                  '.
005200     03  FILLER              PIC X(43) VALUE
005300             '229Malta                                   '.
005400     03  FILLER              PIC X(43) VALUE
005500             '230Finland                                 '.
005600     03  FILLER              PIC X(43) VALUE
005700             '231Faroe Islands                           '.
005800     03  FILLER              PIC X(43) VALUE
005900             '232United Kingdom                          '.
006000     03  FILLER              PIC X(43) VALUE
006100             '233United Kingdom                          '.
006200     03  FILLER              PIC X(43) VALUE
006300             '234United Kingdom                          '.
006400     03  FILLER              PIC X(43) VALUE
006500             '235United Kingdom                          '.
006600     03  FILLER              PIC X(43) VALUE
006700             '236Gibraltar                               '.
006800     03  FILLER              PIC X(43) VALUE
006900             '237Greece                                  '.
007000     03  FILLER              PIC X(43) VALUE
007100             '238Croatia                                 '.
007200     03  FILLER              PIC X(43) VALUE
007300             '239Greece                                  '.
007400     03  FILLER              PIC X(43) VALUE
007500             '240Greece                                  '.
007600     03  FILLER              PIC X(43) VALUE
007700             '241Greece                                  '.
007800     03  FILLER              PIC X(43) VALUE
007900             '242Morocco                                 '.
008000     03  FILLER              PIC X(43) VALUE
008100             '243Hungary                                 '.
008200     03  FILLER              PIC X(43) VALUE
008300             '244Netherlands                             '.
008400     03  FILLER              PIC X(43) VALUE
008500             '245Netherlands                             '.
008600     03  FILLER              PIC X(43) VALUE
008700             '246Netherlands                             '.
008800     03  FILLER              PIC X(43) VALUE
008900             '247Italy                                   '.
009000     03  FILLER              PIC X(43) VALUE
009100             '248Malta                                   '.
009200     03  FILLER              PIC X(43) VALUE
009300             '249Malta                                   '.
009400     03  FILLER              PIC X(43) VALUE
009500             '250Ireland                                 '.
009600     03  FILLER              PIC X(43) VALUE
009700             '251Iceland                                 '.
009800     03  FILLER              PIC X(43) VALUE
009900             '252Liechtenstein                           '.
010000     03  FILLER              PIC X(43) VALUE
010100             '253Luxembourg                              '.
010200     03  FILLER              PIC X(43) VALUE
010300             '254Monaco                                  '.
010400     03  FILLER              PIC X(43) VALUE
010500             '255Madeira                                 '.
010600     03  FILLER              PIC X(43) VALUE
010700             '256Malta                                   '.
010800     03  FILLER              PIC X(43) VALUE
010900             '257Norway                                  '.
011000     03  FILLER              PIC X(43) VALUE
011100             '258Norway                                  '.
011200     03  FILLER              PIC X(43) VALUE
011300             '259Norway                                  '.
011400     03  FILLER              PIC X(43) VALUE
011500             '261Poland                                  '.
011600     03  FILLER              PIC X(43) VALUE
011700             '262Montenegro                              '.
011800     03  FILLER              PIC X(43) VALUE
011900             '263Portugal                                '.
012000     03  FILLER              PIC X(43) VALUE
012100             '264Romania                                 '.
012200     03  FILLER              PIC X(43) VALUE
012300             '265Sweden                                  '.
012400     03  FILLER              PIC X(43) VALUE
012500             '266Sweden                                  '.
012600     03  FILLER              PIC X(43) VALUE
012700             '267Slovak Republic                         '.
012800     03  FILLER              PIC X(43) VALUE
012900             '268San Marino                              '.
013000     03  FILLER              PIC X(43) VALUE
013100             '269Switzerland                             '.
013200     03  FILLER              PIC X(43) VALUE
013300             '270Czech Republic                          '.
013400     03  FILLER              PIC X(43) VALUE
013500             '271Turkey                                  '.
013600     03  FILLER              PIC X(43) VALUE
013700             '272Ukraine                                 '.
013800     03  FILLER              PIC X(43) VALUE
013900             '273Russian Federation                      '.
014000     03  FILLER              PIC X(43) VALUE
014100             '274Macedonia                               '.
014200     03  FILLER              PIC X(43) VALUE
014300             '275Latvia                                  '.
014400     03  FILLER              PIC X(43) VALUE
014500             '276Estonia                                 '.
014600     03  FILLER              PIC X(43) VALUE
014700             '277Lithuania                               '.
014800     03  FILLER              PIC X(43) VALUE
014900             '278Slovenia                                '.
015000     03  FILLER              PIC X(43) VALUE
015100             '279Serbia                                  '.
015200     03  FILLER              PIC X(43) VALUE
015300             '303United States of America                '.
015400     03  FILLER              PIC X(43) VALUE
015500             '304United States of America                '.
015600     03  FILLER              PIC X(43) VALUE
015700             '305United States of America                '.
015800     03  FILLER              PIC X(43) VALUE
015900             '306Netherlands Antilles                    '.
016000     03  FILLER              PIC X(43) VALUE
016100             '307Netherlands Antilles                    '.
016200     03  FILLER              PIC X(43) VALUE
016300             '308Bahamas                                 '.
016400     03  FILLER              PIC X(43) VALUE
016500             '309Bahamas                                 '.
016600     03  FILLER              PIC X(43) VALUE
016700             '310Bermuda                                 '.
016800     03  FILLER              PIC X(43) VALUE
016900             '311Bahamas                                 '.
017000     03  FILLER              PIC X(43) VALUE
017100             '312Belize                                  '.
017200     03  FILLER              PIC X(43) VALUE
017300             '314Barbados                                '.
017400     03  FILLER              PIC X(43) VALUE
017500             '316Canada                                  '.
017600     03  FILLER              PIC X(43) VALUE
017700             '319Cayman Islands                          '.
017800     03  FILLER              PIC X(43) VALUE
017900             '321Costa Rica                              '.
018000     03  FILLER              PIC X(43) VALUE
018100             '323Cuba                                    '.
018200     03  FILLER              PIC X(43) VALUE
018300             '325Dominica                                '.
018400     03  FILLER              PIC X(43) VALUE
018500             '327Dominican Republic                      '.
018600     03  FILLER              PIC X(43) VALUE
018700             '329Guadeloupe                              '.
018800     03  FILLER              PIC X(43) VALUE
018900             '330Grenada                                 '.
019000     03  FILLER              PIC X(43) VALUE
019100             '331Greenland                               '.
019200     03  FILLER              PIC X(43) VALUE
019300             '332Guatemala                               '.
019400     03  FILLER              PIC X(43) VALUE
019500             '334Honduras                                '.
019600     03  FILLER              PIC X(43) VALUE
019700             '336Haiti                                   '.
019800     03  FILLER              PIC X(43) VALUE
019900             '338United States of America                '.
020000     03  FILLER              PIC X(43) VALUE
020100             '339Jamaica                                 '.
020200     03  FILLER              PIC X(43) VALUE
020300             '341Saint Kitts and Nevis                   '.
020400     03  FILLER              PIC X(43) VALUE
020500             '343Saint Lucia                             '.
020600     03  FILLER              PIC X(43) VALUE
020700             '345Mexico                                  '.
020800     03  FILLER              PIC X(43) VALUE
020900             '347Martinique                              '.
021000     03  FILLER              PIC X(43) VALUE
021100             '348Montserrat                              '.
021200     03  FILLER              PIC X(43) VALUE
021300             '350Nicaragua                               '.
021400     03  FILLER              PIC X(43) VALUE
021500             '351Panama                                  '.
021600     03  FILLER              PIC X(43) VALUE
021700             '352Panama                                  '.
021800     03  FILLER              PIC X(43) VALUE
021900             '353Panama                                  '.
022000     03  FILLER              PIC X(43) VALUE
022100             '354Panama                                  '.
022200     03  FILLER              PIC X(43) VALUE
022300             '355Panama                                  '.
022400     03  FILLER              PIC X(43) VALUE
022500             '356Panama                                  '.
022600     03  FILLER              PIC X(43) VALUE
022700             '357Panama                                  '.
022800     03  FILLER              PIC X(43) VALUE
022900             '358Puerto Rico                             '.
023000     03  FILLER              PIC X(43) VALUE
023100             '359El Salvador                             '.
023200     03  FILLER              PIC X(43) VALUE
023300             '361Saint Pierre and Miquelon               '.
023400     03  FILLER              PIC X(43) VALUE
023500             '362Trinidad and Tobago                     '.
023600     03  FILLER              PIC X(43) VALUE
023700             '364Turks and Caicos Islands                '.
023800     03  FILLER              PIC X(43) VALUE
023900             '366United States of America                '.
024000     03  FILLER              PIC X(43) VALUE
024100             '367United States of America                '.
024200     03  FILLER              PIC X(43) VALUE
024300             '368United States of America                '.
024400     03  FILLER              PIC X(43) VALUE
024500             '369United States of America                '.
024600     03  FILLER              PIC X(43) VALUE
024700             '370Panama                                  '.
024800     03  FILLER              PIC X(43) VALUE
024900             '371Panama                                  '.
025000     03  FILLER              PIC X(43) VALUE
025100             '372Panama                                  '.
025200     03  FILLER              PIC X(43) VALUE
025300             '373Panama                                  '.
025400     03  FILLER              PIC X(43) VALUE
025500             '374Panama                                  '.
025600     03  FILLER              PIC X(43) VALUE
025700             '375Saint Vincent and the Grenadines        '.
025800     03  FILLER              PIC X(43) VALUE
025900             '376Saint Vincent and the Grenadines        '.
026000     03  FILLER              PIC X(43) VALUE
026100             '377Saint Vincent and the Grenadines        '.
026200     03  FILLER              PIC X(43) VALUE
026300             '378British Virgin Islands                  '.
026400     03  FILLER              PIC X(43) VALUE
026500             '401Afghanistan                             '.
026600     03  FILLER              PIC X(43) VALUE
026700             '403Saudi Arabia                            '.
026800     03  FILLER              PIC X(43) VALUE
026900             '405Bangladesh                              '.
027000     03  FILLER              PIC X(43) VALUE
027100             '408Bahrain                                 '.
027200     03  FILLER              PIC X(43) VALUE
027300             '410Bhutan                                  '.
027400     03  FILLER              PIC X(43) VALUE
027500             '412China                                   '.
027600     03  FILLER              PIC X(43) VALUE
027700             '413China                                   '.
027800     03  FILLER              PIC X(43) VALUE
027900             '414China                                   '.
028000     03  FILLER              PIC X(43) VALUE
028100             '416Taiwan                                  '.
028200     03  FILLER              PIC X(43) VALUE
028300             '417Sri Lanka                               '.
028400     03  FILLER              PIC X(43) VALUE
028500             '419India                                   '.
028600     03  FILLER              PIC X(43) VALUE
028700             '422Iran                                    '.
028800     03  FILLER              PIC X(43) VALUE
028900             '423Azerbaijan                              '.
029000     03  FILLER              PIC X(43) VALUE
029100             '425Iraq                                    '.
029200     03  FILLER              PIC X(43) VALUE
029300             '428Israel                                  '.
029400     03  FILLER              PIC X(43) VALUE
029500             '431Japan                                   '.
029600     03  FILLER              PIC X(43) VALUE
029700             '432Japan                                   '.
029800     03  FILLER              PIC X(43) VALUE
029900             '434Turkmenistan                            '.
030000     03  FILLER              PIC X(43) VALUE
030100             '436Kazakhstan                              '.
030200     03  FILLER              PIC X(43) VALUE
030300             '437Uzbekistan                              '.
030400     03  FILLER              PIC X(43) VALUE
030500             '438Jordan                                  '.
030600     03  FILLER              PIC X(43) VALUE
030700             '440Korea                                   '.
030800     03  FILLER              PIC X(43) VALUE
030900             '441Korea                                   '.
031000     03  FILLER              PIC X(43) VALUE
031100             '443Palestine                               '.
031200     03  FILLER              PIC X(43) VALUE
031300             '445Democratic People''s Republic of Korea   '.
031400     03  FILLER              PIC X(43) VALUE
031500             '447Kuwait                                  '.
031600     03  FILLER              PIC X(43) VALUE
031700             '450Lebanon                                 '.
031800     03  FILLER              PIC X(43) VALUE
031900             '451Kyrgyz Republic                         '.
032000     03  FILLER              PIC X(43) VALUE
032100             '453Macao                                   '.
032200     03  FILLER              PIC X(43) VALUE
032300             '455Maldives                                '.
032400     03  FILLER              PIC X(43) VALUE
032500             '457Mongolia                                '.
032600     03  FILLER              PIC X(43) VALUE
032700             '459Nepal                                   '.
032800     03  FILLER              PIC X(43) VALUE
032900             '461Oman                                    '.
033000     03  FILLER              PIC X(43) VALUE
033100             '463Pakistan                                '.
033200     03  FILLER              PIC X(43) VALUE
033300             '466Qatar                                   '.
033400     03  FILLER              PIC X(43) VALUE
033500             '468Syrian Arab Republic                    '.
033600     03  FILLER              PIC X(43) VALUE
033700             '470United Arab Emirates                    '.
033800     03  FILLER              PIC X(43) VALUE
033900             '471United Arab Emirates                    '.
034000     03  FILLER              PIC X(43) VALUE
034100             '472Tajikistan                              '.
034200     03  FILLER              PIC X(43) VALUE
034300             '473Yemen                                   '.
034400     03  FILLER              PIC X(43) VALUE
034500             '475Yemen                                   '.
034600     03  FILLER              PIC X(43) VALUE
034700             '477Hong Kong                               '.
034800     03  FILLER              PIC X(43) VALUE
034900             '478Bosnia and Herzegovina                  '.
035000     03  FILLER              PIC X(43) VALUE
035100             '503Australia                               '.
035200     03  FILLER              PIC X(43) VALUE
035300             '506Myanmar                                 '.
035400     03  FILLER              PIC X(43) VALUE
035500             '508Brunei Darussalam                       '.
035600     03  FILLER              PIC X(43) VALUE
035700             '510Micronesia                              '.
035800     03  FILLER              PIC X(43) VALUE
035900             '511Palau                                   '.
036000     03  FILLER              PIC X(43) VALUE
036100             '512New Zealand                             '.
036200     03  FILLER              PIC X(43) VALUE
036300             '514Cambodia                                '.
036400     03  FILLER              PIC X(43) VALUE
036500             '515Cambodia                                '.
036600     03  FILLER              PIC X(43) VALUE
036700             '516Christmas Island                        '.
036800     03  FILLER              PIC X(43) VALUE
036900             '518Cook Islands                            '.
037000     03  FILLER              PIC X(43) VALUE
037100             '520Fiji                                    '.
037200     03  FILLER              PIC X(43) VALUE
037300             '523Cocos (Keeling) Islands                 '.
037400     03  FILLER              PIC X(43) VALUE
037500             '525Indonesia                               '.
037600     03  FILLER              PIC X(43) VALUE
037700             '529Kiribati                                '.
037800     03  FILLER              PIC X(43) VALUE
037900             '531Lao People''s Democratic Republic        '.
038000     03  FILLER              PIC X(43) VALUE
038100             '533Malaysia                                '.
038200     03  FILLER              PIC X(43) VALUE
038300             '536Northern Mariana Islands                '.
038400     03  FILLER              PIC X(43) VALUE
038500             '538Marshall Islands                        '.
038600     03  FILLER              PIC X(43) VALUE
038700             '540New Caledonia                           '.
038800     03  FILLER              PIC X(43) VALUE
038900             '542Niue                                    '.
039000     03  FILLER              PIC X(43) VALUE
039100             '544Nauru                                   '.
039200     03  FILLER              PIC X(43) VALUE
039300             '546French Polynesia                        '.
039400     03  FILLER              PIC X(43) VALUE
039500             '548Philippines                             '.
039600     03  FILLER              PIC X(43) VALUE
039700             '553Papua New Guinea                        '.
039800     03  FILLER              PIC X(43) VALUE
039900             '555Pitcairn Island                         '.
040000     03  FILLER              PIC X(43) VALUE
040100             '557Solomon Islands                         '.
040200     03  FILLER              PIC X(43) VALUE
040300             '559American Samoa                          '.
040400     03  FILLER              PIC X(43) VALUE
040500             '561Samoa                                   '.
040600     03  FILLER              PIC X(43) VALUE
040700             '563Singapore                               '.
040800     03  FILLER              PIC X(43) VALUE
040900             '564Singapore                               '.
041000     03  FILLER              PIC X(43) VALUE
041100             '565Singapore                               '.
041200     03  FILLER              PIC X(43) VALUE
041300             '566Singapore                               '.
041400     03  FILLER              PIC X(43) VALUE
041500             '567Thailand                                '.
041600     03  FILLER              PIC X(43) VALUE
041700             '570Tonga                                   '.
041800     03  FILLER              PIC X(43) VALUE
041900             '572Tuvalu                                  '.
042000     03  FILLER              PIC X(43) VALUE
042100             '574Viet Nam                                '.
042200     03  FILLER              PIC X(43) VALUE
042300             '576Vanuatu                                 '.
042400     03  FILLER              PIC X(43) VALUE
042500             '577Vanuatu                                 '.
042600     03  FILLER              PIC X(43) VALUE
042700             '578Wallis and Futuna Islands               '.
042800     03  FILLER              PIC X(43) VALUE
042900             '601South Africa                            '.
043000     03  FILLER              PIC X(43) VALUE
043100             '603Angola                                  '.
043200     03  FILLER              PIC X(43) VALUE
043300             '605Algeria                                 '.
043400     03  FILLER              PIC X(43) VALUE
043500             '607Saint Paul and Amsterdam Islands        '.
043600     03  FILLER              PIC X(43) VALUE
043700             '608Ascension Island                        '.
043800     03  FILLER              PIC X(43) VALUE
043900             '609Burundi                                 '.
044000     03  FILLER              PIC X(43) VALUE
044100             '610Benin                                   '.
044200     03  FILLER              PIC X(43) VALUE
044300             '611Botswana                                '.
044400     03  FILLER              PIC X(43) VALUE
044500             '612Central African Republic                '.
044600     03  FILLER              PIC X(43) VALUE
044700             '613Cameroon                                '.
044800     03  FILLER              PIC X(43) VALUE
044900             '615Congo                                   '.
045000     03  FILLER              PIC X(43) VALUE
045100             '616Comoros                                 '.
045200     03  FILLER              PIC X(43) VALUE
045300             '617Cape Verde                              '.
045400     03  FILLER              PIC X(43) VALUE
045500             '618Crozet Archipelago                      '.
045600     03  FILLER              PIC X(43) VALUE
045700             '619Ivory Coast                             '.
045800     03  FILLER              PIC X(43) VALUE
045900             '620Comoros                                 '.
046000     03  FILLER              PIC X(43) VALUE
046100             '621Djibouti                                '.
046200     03  FILLER              PIC X(43) VALUE
046300             '622Egypt                                   '.
046400     03  FILLER              PIC X(43) VALUE
046500             '624Ethiopia                                '.
046600     03  FILLER              PIC X(43) VALUE
046700             '625Eritrea                                 '.
046800     03  FILLER              PIC X(43) VALUE
046900             '626Gabonese Republic                       '.
047000     03  FILLER              PIC X(43) VALUE
047100             '627Ghana                                   '.
047200     03  FILLER              PIC X(43) VALUE
047300             '629Gambia                                  '.
047400     03  FILLER              PIC X(43) VALUE
047500             '630Guinea-Bissau                           '.
047600     03  FILLER              PIC X(43) VALUE
047700             '631Equatorial Guinea                       '.
047800     03  FILLER              PIC X(43) VALUE
047900             '632Guinea                                  '.
048000     03  FILLER              PIC X(43) VALUE
048100             '633Burkina Faso                            '.
048200     03  FILLER              PIC X(43) VALUE
048300             '634Kenya                                   '.
048400     03  FILLER              PIC X(43) VALUE
048500             '635Kerguelen Islands                       '.
048600     03  FILLER              PIC X(43) VALUE
048700             '636Liberia                                 '.
048800     03  FILLER              PIC X(43) VALUE
048900             '637Liberia                                 '.
049000     03  FILLER              PIC X(43) VALUE
049100             '638South Sudan                             '.
049200     03  FILLER              PIC X(43) VALUE
049300             '642Libya                                   '.
049400     03  FILLER              PIC X(43) VALUE
049500             '644Lesotho                                 '.
049600     03  FILLER              PIC X(43) VALUE
049700             '645Mauritius                               '.
049800     03  FILLER              PIC X(43) VALUE
049900             '647Madagascar                              '.
050000     03  FILLER              PIC X(43) VALUE
050100             '649Mali                                    '.
050200     03  FILLER              PIC X(43) VALUE
050300             '650Mozambique                              '.
050400     03  FILLER              PIC X(43) VALUE
050500             '654Mauritania                              '.
050600     03  FILLER              PIC X(43) VALUE
050700             '655Malawi                                  '.
050800     03  FILLER              PIC X(43) VALUE
050900             '656Niger                                   '.
051000     03  FILLER              PIC X(43) VALUE
051100             '657Nigeria                                 '.
051200     03  FILLER              PIC X(43) VALUE
051300             '659Namibia                                 '.
051400     03  FILLER              PIC X(43) VALUE
051500             '660Reunion                                 '.
051600     03  FILLER              PIC X(43) VALUE
051700             '661Rwanda                                  '.
051800     03  FILLER              PIC X(43) VALUE
051900             '662Sudan                                   '.
052000     03  FILLER              PIC X(43) VALUE
052100             '663Senegal                                 '.
052200     03  FILLER              PIC X(43) VALUE
052300             '664Seychelles                              '.
052400     03  FILLER              PIC X(43) VALUE
052500             '665Saint Helena                            '.
052600     03  FILLER              PIC X(43) VALUE
052700             '666Somalia                                 '.
052800     03  FILLER              PIC X(43) VALUE
052900             '667Sierra Leone                            '.
053000     03  FILLER              PIC X(43) VALUE
053100             '668Sao Tome and Principe                   '.
053200     03  FILLER              PIC X(43) VALUE
053300             '669Swaziland                               '.
053400     03  FILLER              PIC X(43) VALUE
053500             '670Chad                                    '.
053600     03  FILLER              PIC X(43) VALUE
053700             '671Togolese Republic                       '.
053800     03  FILLER              PIC X(43) VALUE
053900             '672Tunisia                                 '.
054000     03  FILLER              PIC X(43) VALUE
054100             '674Tanzania                                '.
054200     03  FILLER              PIC X(43) VALUE
054300             '675Uganda                                  '.
054400     03  FILLER              PIC X(43) VALUE
054500             '676Democratic Republic of the Congo        '.
054600     03  FILLER              PIC X(43) VALUE
054700             '677Tanzania                                '.
054800     03  FILLER              PIC X(43) VALUE
054900             '678Zambia                                  '.
055000     03  FILLER              PIC X(43) VALUE
055100             '679Zimbabwe                                '.
055200     03  FILLER              PIC X(43) VALUE
055300             '710Brazil                                  '.
055400     03  FILLER              PIC X(43) VALUE
055500             '720Bolivia                                 '.
055600     03  FILLER              PIC X(43) VALUE
055700             '725Chile                                   '.
055800     03  FILLER              PIC X(43) VALUE
055900             '730Colombia                                '.
056000     03  FILLER              PIC X(43) VALUE
056100             '735Ecuador                                 '.
056200     03  FILLER              PIC X(43) VALUE
056300             '740Falkland Islands                        '.
056400     03  FILLER              PIC X(43) VALUE
056500             '745Guiana                                  '.
056600     03  FILLER              PIC X(43) VALUE
056700             '750Guyana                                  '.
056800     03  FILLER              PIC X(43) VALUE
056900             '755Paraguay                                '.
057000     03  FILLER              PIC X(43) VALUE
057100             '760Peru                                    '.
057200     03  FILLER              PIC X(43) VALUE
057300             '765Suriname                                '.
057400     03  FILLER              PIC X(43) VALUE
057500             '770Uruguay                                 '.
057600     03  FILLER              PIC X(43) VALUE
057700             '775Venezuela                               '.
057800 01  MID-COUNTRY-TABLE REDEFINES MID-COUNTRY-STATIC.
057900     03  MID-TAB-ENTRY OCCURS 287 TIMES
058000             INDEXED BY MID-TAB-IDX.
058100         05  MID-TAB-CODE        PIC 9(03).
058200         05  MID-TAB-COUNTRY     PIC X(40).
