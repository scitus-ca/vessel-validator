000100* **++ MID-LOOKUP linkage - parameters passed by CALL
000200 01  MID-LOOKUP-AREA.
000300     03  MIDLK-CODE                  PIC 9(03).
000400     03  MIDLK-COUNTRY               PIC X(40).
000500     03  MIDLK-FOUND-SW              PIC X(01).
000600         88  MIDLK-FOUND                 VALUE 'Y'.
000700         88  MIDLK-NOT-FOUND             VALUE 'N'.
000800     03  FILLER                      PIC X(05).
