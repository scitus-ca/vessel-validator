000100* **++ Vessel identifier validation - batch summary record
000200* **++ one instance built per identifier kind and one overall
000300 01  VAL-SUMMARY-RECORD.
000400     03  VS-TOTAL                 PIC 9(05).
000500     03  VS-VALID                 PIC 9(05).
000600     03  VS-INVALID               PIC 9(05).
000700     03  VS-SUCCESS-RATE          PIC 9(03)V9(01).
000800     03  FILLER                   PIC X(05).
