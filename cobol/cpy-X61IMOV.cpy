000100* **++ IMO-VALIDATE linkage - parameters passed by CALL
000200 01  IMO-VALIDATION-AREA.
000300     03  IMO-VA-INPUT.
000400         05  IMO-VA-RAW-INPUT        PIC X(15).
000500         05  IMO-VA-STRICT-SW        PIC X(01).
000600             88  IMO-VA-STRICT-MODE      VALUE 'Y'.
000700         05  IMO-VA-COMPANY-SW       PIC X(01).
000800             88  IMO-VA-COMPANY-MODE     VALUE 'Y'.
000900     03  IMO-VA-RESULT.
001000         05  IMO-VA-VALID-SW         PIC X(01).
001100             88  IMO-VA-VALID            VALUE 'Y'.
001200             88  IMO-VA-INVALID          VALUE 'N'.
001300         05  IMO-VA-NORMALIZED       PIC X(10).
001400         05  IMO-VA-ERA-TEXT         PIC X(22).
001500         05  IMO-VA-CHECK-CALC       PIC X(01).
001600         05  IMO-VA-CHECK-ACT        PIC X(01).
001700         05  IMO-VA-ERROR-MSG        PIC X(70).
001800         05  IMO-VA-WARNING-MSG      PIC X(70).
001900     03  FILLER                      PIC X(10).
