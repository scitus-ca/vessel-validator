000100* **++ MMSI-VALIDATE linkage - parameters passed by CALL
000200 01  MMSI-VALIDATION-AREA.
000300     03  MMSI-VA-INPUT.
000400         05  MMSI-VA-RAW-INPUT       PIC X(15).
000500         05  MMSI-VA-EXP-COUNTRY     PIC X(40).
000600         05  MMSI-VA-EXP-TYPE        PIC X(26).
000700     03  MMSI-VA-RESULT.
000800         05  MMSI-VA-VALID-SW        PIC X(01).
000900             88  MMSI-VA-VALID           VALUE 'Y'.
001000             88  MMSI-VA-INVALID         VALUE 'N'.
001100         05  MMSI-VA-NORMALIZED      PIC X(10).
001200         05  MMSI-VA-TYPE-CODE       PIC X(26).
001300         05  MMSI-VA-MID-CODE        PIC X(03).
001400         05  MMSI-VA-COUNTRY         PIC X(40).
001500         05  MMSI-VA-ERROR-MSG       PIC X(70).
001600         05  MMSI-VA-WARNING-MSG     PIC X(70).
001700     03  FILLER                      PIC X(10).
