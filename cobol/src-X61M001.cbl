000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61M001.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  REGISTRO NAVALE ITALIANO - ELAB. DATI.
000600 DATE-WRITTEN.  03/15/91.
000700 DATE-COMPILED.
000800 SECURITY.      INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* X61M001
001100* **++ MMSI-VALIDATE - normalizzazione e validazione di un
001200* **++ identificativo MMSI (Maritime Mobile Service Identity):
001300* **++ controlli di formato, classificazione del tipo di stazione,
001400* **++ estrazione e verifica del MID (Maritime Identification
001500* **++ Digits), riscontro paese atteso, segnalazione di pattern
001600* **++ sospetti. Richiama X61M002 per la ricerca del MID.
001700*----------------------------------------------------------------
001800*    CHANGE LOG
001900*    ----------
002000* 03/15/91 AL  RQ0089  PRIMA STESURA
002100* 22/04/91 AL  RQ0089  AGGIUNTA CLASSIFICAZIONE TIPO STAZIONE
002200* 30/05/91 AL  RQ0092  AGGIUNTA ESTRAZIONE MID PER TUTTI I TIPI
002300* 17/06/91 GC  RQ0093  COLLEGA CHIAMATA A X61M002 PER MID
002400* 05/09/91 AL  RQ0098  AGGIUNTO RISCONTRO PAESE ATTESO (WARNING)
002500* 12/12/91 AL  RQ0105  AGGIUNTE REGOLE PER TIPO DI STAZIONE
002600* 28/01/92 LR  RQ0110  AGGIUNTI CONTROLLI PATTERN SOSPETTI
002700* 14/03/92 LR  RQ0118  RICERCA/CICLI CONVERTITI A INDEXED
002800* 09/07/93 AL  RQ0175  AGGIUNTO CONFRONTO CON TIPO ATTESO (WARN.)
002900* 22/11/94 GC  RQ0210  RIVISTO MESSAGGIO ERRORE TIPO SCONOSCIUTO
003000* 30/09/98 SM  RQ0301  RIESAME Y2K - NESSUN CAMPO DATA IN QUESTO
003100*                      PROGRAMMA, SOLO VERIFICATO IL COMPILATO
003200* 14/12/98 SM  RQ0301  CHIUSURA VERIFICA Y2K - OK SENZA MODIFICHE
003300* 11/02/00 LR  RQ0330  CORRETTO TRONCAMENTO MSG MID SUL CAMPO
003400*                      TESTO ESTESO
003500* 21/05/03 AL  RQ0360  RIVISTA IN VISTA DELLA REVISIONE MID 2003
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000 01  WK-LITERALS.
005100     03  PGM-NAME                 PIC X(08) VALUE 'X61M001'.
005200     03  TC-SHIP-STATION          PIC X(26) VALUE 'ship_station'.
005300     03  TC-COAST-STATION         PIC X(26) VALUE 'coast_station'.
005400     03  TC-GROUP-STATION         PIC X(26) VALUE 'group_station'.
005500     03  TC-HANDHELD              PIC X(26) VALUE 'handheld'.
005600     03  TC-SAR-AIRCRAFT          PIC X(26) VALUE 'sar_aircraft'.
005700     03  TC-ATON                  PIC X(26) VALUE 'aton'.
005800     03  TC-AIS-SART              PIC X(26) VALUE 'ais_sart'.
005900     03  TC-CRAFT-ASSOC           PIC X(26) VALUE
006000         'craft_associated_with_ship'.
006100     03  TC-UNKNOWN               PIC X(26) VALUE 'unknown'.
006200     03  FILLER                   PIC X(04) VALUE SPACES.
006300*
006400 01  WS-COUNTERS.
006500     03  WS-LEAD-IDX              PIC 9(02) COMP VALUE ZERO.
006600     03  WS-TRAIL-IDX             PIC 9(02) COMP VALUE ZERO.
006700     03  WS-TRIMMED-LEN           PIC 9(02) COMP VALUE ZERO.
006800     03  WS-SCAN-IDX              PIC 9(02) COMP VALUE ZERO.
006900     03  WS-LEN-EDIT              PIC Z9.
007000     03  FILLER                   PIC X(02) VALUE SPACES.
007100*
007200 01  WS-SWITCHES.
007300     03  WS-MID-EXTRACT-SW        PIC X(01) VALUE 'N'.
007400         88  WS-MID-WAS-EXTRACTED     VALUE 'Y'.
007500         88  WS-MID-NOT-EXTRACTED     VALUE 'N'.
007600     03  FILLER                   PIC X(03) VALUE SPACES.
007700*
007800* 14/03/92 LR RQ0118 - vista di riferim. per carattere iniziale
007900 01  WS-TRIMMED-VALUE-GROUP.
008000     03  WS-TRIMMED-VALUE         PIC X(15).
008100 01  WS-TRIMMED-VALUE-VIEW REDEFINES WS-TRIMMED-VALUE-GROUP.
008200     03  WS-TRIMMED-FIRST-CHAR    PIC X(01).
008300     03  FILLER                   PIC X(14).
008400*
008500 01  WS-DIGIT-STRING-AREA.
008600     03  WS-MMSI-9                PIC X(09).
008700 01  WS-MMSI-NUMERIC-VIEW REDEFINES WS-DIGIT-STRING-AREA.
008800     03  WS-MMSI-NUMBER           PIC 9(09).
008900*
009000 01  WS-MID-AREA.
009100     03  WS-MID-ALPHA             PIC X(03).
009200 01  WS-MID-NUMERIC-VIEW REDEFINES WS-MID-AREA.
009300     03  WS-MID-NUMBER            PIC 9(03).
009400*
009500 01  WS-MSG-BUILD-AREA.
009600     03  WS-CANDIDATE-MSG         PIC X(70).
009700     03  WS-CANDIDATE-DIGIT       PIC X(01).
009800     03  FILLER                   PIC X(09).
009900*
010000* **++ MID country table (compiled in - see cpy-X61MIDT.cpy)
010100 COPY X61MIDT.
010200*
010300 LINKAGE SECTION.
010400 COPY X61MMSI.
010500 COPY X61MIDP.
010600*
010700 PROCEDURE DIVISION USING MMSI-VALIDATION-AREA.
010800*
010900 0000-MAIN-CONTROL.
011000     MOVE SPACES                        TO MMSI-VA-NORMALIZED
011100     MOVE SPACES                        TO MMSI-VA-TYPE-CODE
011200     MOVE SPACES                        TO MMSI-VA-MID-CODE
011300     MOVE SPACES                        TO MMSI-VA-COUNTRY
011400     MOVE SPACES                        TO MMSI-VA-ERROR-MSG
011500     MOVE SPACES                        TO MMSI-VA-WARNING-MSG
011600     SET  MMSI-VA-VALID                 TO TRUE
011700     SET  WS-MID-NOT-EXTRACTED          TO TRUE
011800
011900     PERFORM 0100-NORMALIZE-MMSI-INPUT
012000        THRU 0100-NORMALIZE-MMSI-INPUT-EXIT
012100
012200     PERFORM 0200-CHECK-MMSI-FORMAT
012300        THRU 0200-CHECK-MMSI-FORMAT-EXIT
012400
012500     MOVE WS-MMSI-9                     TO MMSI-VA-NORMALIZED
012600
012700     PERFORM 0300-DETECT-MMSI-TYPE
012800        THRU 0300-DETECT-MMSI-TYPE-EXIT
012900
013000     PERFORM 0400-EXTRACT-MMSI-MID
013100        THRU 0400-EXTRACT-MMSI-MID-EXIT
013200
013300     IF WS-MID-WAS-EXTRACTED
013400        PERFORM 0500-VALIDATE-MMSI-MID
013500           THRU 0500-VALIDATE-MMSI-MID-EXIT
013600     END-IF
013700
013800     PERFORM 0700-APPLY-MMSI-TYPE-RULES
013900        THRU 0700-APPLY-MMSI-TYPE-RULES-EXIT
014000
014100     PERFORM 0800-CHECK-MMSI-SUSPICIOUS-PATTERN
014200        THRU 0800-CHECK-MMSI-SUSPICIOUS-PATTERN-EXIT
014300
014400     PERFORM 0900-CHECK-EXPECTED-TYPE
014500        THRU 0900-CHECK-EXPECTED-TYPE-EXIT.
014600
014700     GOBACK.
014800*
014900 0100-NORMALIZE-MMSI-INPUT.
015000     MOVE ZERO                          TO WS-LEAD-IDX
015100     MOVE ZERO                          TO WS-TRAIL-IDX
015200     MOVE ZERO                          TO WS-TRIMMED-LEN
015300     MOVE SPACES                        TO WS-TRIMMED-VALUE
015400
015500     PERFORM 0110-FIND-LEADING-CHAR
015600        THRU 0110-FIND-LEADING-CHAR-EXIT
015700        VARYING WS-SCAN-IDX FROM 1 BY 1
015800        UNTIL WS-SCAN-IDX > 15
015900           OR WS-LEAD-IDX NOT = ZERO
016000
016100     IF WS-LEAD-IDX = ZERO
016200        GO TO 0100-NORMALIZE-MMSI-INPUT-EXIT
016300     END-IF
016400
016500     PERFORM 0120-FIND-TRAILING-CHAR
016600        THRU 0120-FIND-TRAILING-CHAR-EXIT
016700        VARYING WS-SCAN-IDX FROM 15 BY -1
016800        UNTIL WS-SCAN-IDX < 1
016900           OR WS-TRAIL-IDX NOT = ZERO
017000
017100     COMPUTE WS-TRIMMED-LEN = WS-TRAIL-IDX - WS-LEAD-IDX + 1
017200     MOVE MMSI-VA-RAW-INPUT (WS-LEAD-IDX : WS-TRIMMED-LEN)
017300                                         TO WS-TRIMMED-VALUE.
017400 0100-NORMALIZE-MMSI-INPUT-EXIT.
017500     EXIT.
017600*
017700 0110-FIND-LEADING-CHAR.
017800     IF MMSI-VA-RAW-INPUT (WS-SCAN-IDX : 1) NOT = SPACE
017900        MOVE WS-SCAN-IDX                TO WS-LEAD-IDX
018000     END-IF.
018100 0110-FIND-LEADING-CHAR-EXIT.
018200     EXIT.
018300*
018400 0120-FIND-TRAILING-CHAR.
018500     IF MMSI-VA-RAW-INPUT (WS-SCAN-IDX : 1) NOT = SPACE
018600        MOVE WS-SCAN-IDX                TO WS-TRAIL-IDX
018700     END-IF.
018800 0120-FIND-TRAILING-CHAR-EXIT.
018900     EXIT.
019000*
019100* 03/15/91 AL RQ0089 - controlli fatali, arresto con GOBACK
019200 0200-CHECK-MMSI-FORMAT.
019300     IF WS-TRIMMED-LEN = ZERO
019400        GO TO RAISE-EMPTY-MMSI
019500     END-IF
019600
019700     IF WS-TRIMMED-LEN NOT = 9
019800        GO TO RAISE-BAD-LENGTH
019900     END-IF
020000
020100     IF WS-TRIMMED-VALUE (1 : 9) NOT NUMERIC
020200        GO TO RAISE-NON-NUMERIC
020300     END-IF
020400
020500     MOVE WS-TRIMMED-VALUE (1 : 9)       TO WS-MMSI-9.
020600 0200-CHECK-MMSI-FORMAT-EXIT.
020700     EXIT.
020800*
020900* 22/04/91 AL RQ0089 - classificazione tipo di stazione
021000 0300-DETECT-MMSI-TYPE.
021100     EVALUATE TRUE
021200        WHEN WS-MMSI-9 (1:2) = '00'
021300           MOVE TC-COAST-STATION        TO MMSI-VA-TYPE-CODE
021400        WHEN WS-MMSI-9 (1:3) = '111'
021500           MOVE TC-SAR-AIRCRAFT         TO MMSI-VA-TYPE-CODE
021600        WHEN WS-MMSI-9 (1:2) = '99'
021700           MOVE TC-ATON                 TO MMSI-VA-TYPE-CODE
021800        WHEN WS-MMSI-9 (1:2) = '98'
021900           MOVE TC-CRAFT-ASSOC          TO MMSI-VA-TYPE-CODE
022000        WHEN WS-MMSI-9 (1:3) = '970'
022100           MOVE TC-AIS-SART             TO MMSI-VA-TYPE-CODE
022200        WHEN WS-MMSI-9 (1:1) = '8'
022300           MOVE TC-HANDHELD             TO MMSI-VA-TYPE-CODE
022400        WHEN WS-MMSI-9 (1:1) = '0'
022500           MOVE TC-GROUP-STATION        TO MMSI-VA-TYPE-CODE
022600        WHEN WS-MMSI-9 (1:1) = '2' OR '3' OR '4' OR '5' OR '6'
022700                                       OR '7'
022800           MOVE TC-SHIP-STATION         TO MMSI-VA-TYPE-CODE
022900        WHEN OTHER
023000           MOVE TC-UNKNOWN              TO MMSI-VA-TYPE-CODE
023100     END-EVALUATE.
023200 0300-DETECT-MMSI-TYPE-EXIT.
023300     EXIT.
023400*
023500* 30/05/91 AL RQ0092 - posizione del MID dipende dal tipo rilevato
023600 0400-EXTRACT-MMSI-MID.
023700     MOVE SPACES                        TO WS-MID-ALPHA
023800     SET WS-MID-NOT-EXTRACTED           TO TRUE
023900
024000     EVALUATE MMSI-VA-TYPE-CODE
024100        WHEN TC-SHIP-STATION
024200           MOVE WS-MMSI-9 (1:3)         TO WS-MID-ALPHA
024300           SET WS-MID-WAS-EXTRACTED     TO TRUE
024400        WHEN TC-COAST-STATION
024500           MOVE WS-MMSI-9 (3:3)         TO WS-MID-ALPHA
024600           SET WS-MID-WAS-EXTRACTED     TO TRUE
024700        WHEN TC-GROUP-STATION
024800           MOVE WS-MMSI-9 (2:3)         TO WS-MID-ALPHA
024900           SET WS-MID-WAS-EXTRACTED     TO TRUE
025000        WHEN TC-HANDHELD
025100           MOVE WS-MMSI-9 (2:3)         TO WS-MID-ALPHA
025200           SET WS-MID-WAS-EXTRACTED     TO TRUE
025300        WHEN TC-SAR-AIRCRAFT
025400           MOVE WS-MMSI-9 (4:3)         TO WS-MID-ALPHA
025500           SET WS-MID-WAS-EXTRACTED     TO TRUE
025600        WHEN TC-ATON
025700           MOVE WS-MMSI-9 (3:3)         TO WS-MID-ALPHA
025800           SET WS-MID-WAS-EXTRACTED     TO TRUE
025900        WHEN TC-CRAFT-ASSOC
026000           MOVE WS-MMSI-9 (3:3)         TO WS-MID-ALPHA
026100           SET WS-MID-WAS-EXTRACTED     TO TRUE
026200        WHEN OTHER
026300           CONTINUE
026400     END-EVALUATE
026500
026600     IF WS-MID-WAS-EXTRACTED
026700        MOVE WS-MID-ALPHA                TO MMSI-VA-MID-CODE
026800     ELSE
026900        MOVE SPACES                      TO MMSI-VA-MID-CODE
027000     END-IF.
027100 0400-EXTRACT-MMSI-MID-EXIT.
027200     EXIT.
027300*
027400* 17/06/91 GC RQ0093 - intervallo MID e chiamata a X61M002
027500 0500-VALIDATE-MMSI-MID.
027600     IF WS-MID-NUMBER < 201 OR WS-MID-NUMBER > 775
027700        STRING 'Invalid MID code: '        DELIMITED BY SIZE
027800               WS-MID-ALPHA                DELIMITED BY SIZE
027900               '. Must be between 201-775' DELIMITED BY SIZE
028000          INTO WS-CANDIDATE-MSG
028100        PERFORM 0950-SET-FIRST-ERROR
028200           THRU 0950-SET-FIRST-ERROR-EXIT
028300     ELSE
028400        MOVE WS-MID-NUMBER                 TO MIDLK-CODE
028500        CALL 'X61M002' USING MID-LOOKUP-AREA
028600        IF MIDLK-FOUND
028700           MOVE MIDLK-COUNTRY               TO MMSI-VA-COUNTRY
028800        ELSE
028900           MOVE 'Unknown'                   TO MMSI-VA-COUNTRY
029000        END-IF
029100        PERFORM 0600-CHECK-EXPECTED-COUNTRY
029200           THRU 0600-CHECK-EXPECTED-COUNTRY-EXIT
029300     END-IF.
029400 0500-VALIDATE-MMSI-MID-EXIT.
029500     EXIT.
029600*
029700* 05/09/91 AL RQ0098 - riscontro paese atteso, solo warning
029800 0600-CHECK-EXPECTED-COUNTRY.
029900     IF MMSI-VA-EXP-COUNTRY NOT = SPACES
030000        AND MMSI-VA-COUNTRY NOT = MMSI-VA-EXP-COUNTRY
030100        AND MMSI-VA-COUNTRY NOT = 'Unknown'
030200        STRING 'MID '            DELIMITED BY SIZE
030300               WS-MID-ALPHA      DELIMITED BY SIZE
030400               ' corresponds to '           DELIMITED BY SIZE
030500               MMSI-VA-COUNTRY   DELIMITED BY SPACE
030600               ', expected '     DELIMITED BY SIZE
030700               MMSI-VA-EXP-COUNTRY          DELIMITED BY SPACE
030800          INTO WS-CANDIDATE-MSG
030900        PERFORM 0960-SET-FIRST-WARNING
031000           THRU 0960-SET-FIRST-WARNING-EXIT
031100     END-IF.
031200 0600-CHECK-EXPECTED-COUNTRY-EXIT.
031300     EXIT.
031400*
031500* 12/12/91 AL RQ0105 - regole specifiche per il tipo di stazione
031600 0700-APPLY-MMSI-TYPE-RULES.
031700     EVALUATE MMSI-VA-TYPE-CODE
031800        WHEN TC-SHIP-STATION
031900           IF WS-MMSI-9 (7:3) NOT = '000'
032000              STRING 'Ship MMSI does not end in 000. May not'
032100                                              DELIMITED BY SIZE
032200                     ' be valid for international voyages or'
032300                                              DELIMITED BY SIZE
032400                     ' Inmarsat'              DELIMITED BY SIZE
032500                INTO WS-CANDIDATE-MSG
032600              PERFORM 0960-SET-FIRST-WARNING
032700                 THRU 0960-SET-FIRST-WARNING-EXIT
032800           END-IF
032900        WHEN TC-UNKNOWN
033000           PERFORM 0750-SET-UNKNOWN-TYPE-ERROR
033100              THRU 0750-SET-UNKNOWN-TYPE-ERROR-EXIT
033200        WHEN OTHER
033300           CONTINUE
033400     END-EVALUATE.
033500 0700-APPLY-MMSI-TYPE-RULES-EXIT.
033600     EXIT.
033700*
033800* 22/11/94 GC RQ0210 - messaggio differenziato per il primo digit
033900 0750-SET-UNKNOWN-TYPE-ERROR.
034000     IF WS-TRIMMED-FIRST-CHAR = '1'
034100        STRING 'Invalid MMSI format: MMSI starting with'
034200                                           DELIMITED BY SIZE
034300               ' ''1'' must be SAR aircraft (111XXXXXX). Ship'
034400                                           DELIMITED BY SIZE
034500               ' stations must start with 2-7, not 1'
034600                                           DELIMITED BY SIZE
034700          INTO WS-CANDIDATE-MSG
034800     ELSE
034900        STRING 'Unknown MMSI type. Valid formats: Ship (2-7XX),'
035000                                                 DELIMITED BY SIZE
035100               ' Coast (00XX), Group (0XX), Handheld (8XX), SAR'
035200                                                 DELIMITED BY SIZE
035300               ' (111XX), AtoN (99XX), SART (970XX), Craft (98XX)'
035400                                                 DELIMITED BY SIZE
035500          INTO WS-CANDIDATE-MSG
035600     END-IF
035700     PERFORM 0950-SET-FIRST-ERROR
035800        THRU 0950-SET-FIRST-ERROR-EXIT.
035900 0750-SET-UNKNOWN-TYPE-ERROR-EXIT.
036000     EXIT.
036100*
036200* 28/01/92 LR RQ0110 - pattern sospetti, non incidono su validita'
036300 0800-CHECK-MMSI-SUSPICIOUS-PATTERN.
036400     EVALUATE WS-MMSI-9
036500        WHEN '000000000' WHEN '111111111' WHEN '222222222'
036600        WHEN '333333333' WHEN '444444444' WHEN '555555555'
036700        WHEN '666666666' WHEN '777777777' WHEN '888888888'
036800        WHEN '999999999'
036900           MOVE WS-TRIMMED-FIRST-CHAR      TO WS-CANDIDATE-DIGIT
037000           STRING 'MMSI contains suspicious pattern (all same'
037100                                            DELIMITED BY SIZE
037200                  ' digits: '               DELIMITED BY SIZE
037300                  WS-CANDIDATE-DIGIT        DELIMITED BY SIZE
037400                  ')'                       DELIMITED BY SIZE
037500             INTO WS-CANDIDATE-MSG
037600           PERFORM 0960-SET-FIRST-WARNING
037700              THRU 0960-SET-FIRST-WARNING-EXIT
037800        WHEN '123456789' WHEN '012345678' WHEN '234567890'
037900           STRING 'MMSI contains suspicious sequential ascending'
038000                                                 DELIMITED BY SIZE
038100                  ' pattern'                    DELIMITED BY SIZE
038200             INTO WS-CANDIDATE-MSG
038300           PERFORM 0960-SET-FIRST-WARNING
038400              THRU 0960-SET-FIRST-WARNING-EXIT
038500        WHEN '987654321' WHEN '876543210'
038600           STRING 'MMSI contains suspicious sequential descending'
038700                                                 DELIMITED BY SIZE
038800                  ' pattern'                    DELIMITED BY SIZE
038900             INTO WS-CANDIDATE-MSG
039000           PERFORM 0960-SET-FIRST-WARNING
039100              THRU 0960-SET-FIRST-WARNING-EXIT
039200        WHEN OTHER
039300           CONTINUE
039400     END-EVALUATE.
039500 0800-CHECK-MMSI-SUSPICIOUS-PATTERN-EXIT.
039600     EXIT.
039700*
039800* 09/07/93 AL RQ0175 - confronto facoltativo con il tipo atteso
039900 0900-CHECK-EXPECTED-TYPE.
040000     IF MMSI-VA-EXP-TYPE NOT = SPACES
040100        AND MMSI-VA-EXP-TYPE NOT = MMSI-VA-TYPE-CODE
040200        STRING 'Expected MMSI type '''      DELIMITED BY SIZE
040300               MMSI-VA-EXP-TYPE             DELIMITED BY SPACE
040400               ''', but detected '''        DELIMITED BY SIZE
040500               MMSI-VA-TYPE-CODE            DELIMITED BY SPACE
040600               ''''                         DELIMITED BY SIZE
040700          INTO WS-CANDIDATE-MSG
040800        PERFORM 0960-SET-FIRST-WARNING
040900           THRU 0960-SET-FIRST-WARNING-EXIT
041000     END-IF.
041100 0900-CHECK-EXPECTED-TYPE-EXIT.
041200     EXIT.
041300*
041400 0950-SET-FIRST-ERROR.
041500     IF MMSI-VA-ERROR-MSG = SPACES
041600        MOVE WS-CANDIDATE-MSG              TO MMSI-VA-ERROR-MSG
041700     END-IF
041800     SET MMSI-VA-INVALID                   TO TRUE.
041900 0950-SET-FIRST-ERROR-EXIT.
042000     EXIT.
042100*
042200 0960-SET-FIRST-WARNING.
042300     IF MMSI-VA-WARNING-MSG = SPACES
042400        MOVE WS-CANDIDATE-MSG              TO MMSI-VA-WARNING-MSG
042500     END-IF.
042600 0960-SET-FIRST-WARNING-EXIT.
042700     EXIT.
042800*
042900* --- INPUT ERRORS (arresto immediato) ---
043000 RAISE-EMPTY-MMSI.
043100     MOVE 'MMSI cannot be empty'           TO MMSI-VA-ERROR-MSG.
043200     SET MMSI-VA-INVALID                   TO TRUE.
043300     GOBACK.
043400*
043500 RAISE-BAD-LENGTH.
043600     MOVE WS-TRIMMED-LEN                   TO WS-LEN-EDIT.
043700     IF WS-TRIMMED-LEN < 10
043800        STRING 'MMSI must be exactly 9 digits, got '
043900                                            DELIMITED BY SIZE
044000               WS-LEN-EDIT (2:1)           DELIMITED BY SIZE
044100          INTO MMSI-VA-ERROR-MSG
044200     ELSE
044300        STRING 'MMSI must be exactly 9 digits, got '
044400                                            DELIMITED BY SIZE
044500               WS-LEN-EDIT                 DELIMITED BY SIZE
044600          INTO MMSI-VA-ERROR-MSG
044700     END-IF.
044800     SET MMSI-VA-INVALID                   TO TRUE.
044900     GOBACK.
045000*
045100 RAISE-NON-NUMERIC.
045200     MOVE 'MMSI must contain only numeric digits'
045300                                            TO MMSI-VA-ERROR-MSG.
045400     SET MMSI-VA-INVALID                   TO TRUE.
045500     GOBACK.
