000100* **++ Vessel identifier validation - output result record
000200* **++ one record written per input request, detail line source
000300 01  VAL-RESULT-RECORD.
000400     03  VR-R-ID-KIND             PIC X(01).
000500     03  VR-R-INPUT               PIC X(15).
000600     03  VR-R-VALID               PIC X(01).
000700         88  VR-R-IS-VALID            VALUE 'Y'.
000800         88  VR-R-IS-INVALID          VALUE 'N'.
000900     03  VR-R-NORMALIZED          PIC X(10).
001000     03  VR-R-TYPE                PIC X(26).
001100     03  VR-R-MID                 PIC X(03).
001200     03  VR-R-COUNTRY             PIC X(40).
001300     03  VR-R-ERA                 PIC X(22).
001400     03  VR-R-CHECK-CALC          PIC X(01).
001500     03  VR-R-CHECK-ACT           PIC X(01).
001600     03  VR-R-ERR-1               PIC X(70).
001700     03  VR-R-WARN-1              PIC X(70).
001800     03  FILLER                   PIC X(10).
